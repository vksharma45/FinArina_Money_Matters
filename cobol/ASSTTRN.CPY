000100*----------------------------------------------------------
000200*ASSTTRN.CPY
000300*ASSET-HISTORY TRANSACTION FEED LAYOUT.  ONE ROW PER BUY, SELL,
000400*PRICE-UPDATE OR QUANTITY-UPDATE EVENT TO BE POSTED TO THE
000500*ASSET-HISTORY LEDGER, PLUS A LIST ACTION USED TO PULL BACK
000600*AN ASSET'S HISTORY NEWEST-FIRST WITHOUT POSTING ANYTHING.
000700*FD-LEVEL LAYOUT ONLY -- HISTLOG MOVES THESE FIELDS INTO
000800*WK-TRANSACTION-REQUEST BEFORE DISPATCHING ON THE ACTION CODE.
000900*----------------------------------------------------------
001000 01  AT-ASSET-TRANS-RECORD.
001100     05  AT-ACTION-CDE                 PIC X(20).
001200         88  AT-ACTION-IS-BUY              VALUE 'BUY'.
001300         88  AT-ACTION-IS-SELL             VALUE 'SELL'.
001400         88  AT-ACTION-IS-PRICE-UPDATE     VALUE 'PRICE_UPDATE'.
001500         88  AT-ACTION-IS-QUANTITY-UPDATE  VALUE 'QUANTITY_UPDATE'.
001600         88  AT-ACTION-IS-LIST             VALUE 'LIST'.
001700     05  AT-ASSET-ID                   PIC 9(9).
001800     05  AT-QUANTITY-CT                PIC S9(11)V9(4) COMP-3.
001900     05  AT-OLD-QUANTITY-CT            PIC S9(11)V9(4) COMP-3.
002000     05  AT-PRICE-AT                   PIC S9(13)V9(2) COMP-3.
002100     05  AT-OLD-PRICE-AT               PIC S9(13)V9(2) COMP-3.
002200     05  AT-REMARKS-TXT                PIC X(500).
002300     05  FILLER                        PIC X(10).
