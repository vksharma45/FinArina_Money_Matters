000100*----------------------------------------------------------
000110*ASSETCLC.CPY
000120*DERIVED ASSET-LEVEL FIGURES -- COMPUTED, NEVER STORED.
000130*SAME DIVIDE-SCALE-4/ROUND-HALF-UP/MULTIPLY-BY-100 SEQUENCE
000140*IS REUSED BY EVERY ROLL-UP PARAGRAPH IN THE SUITE.  GOES
000150*WITH ASSETREC; COPY BOTH INTO WORKING-STORAGE, NEVER INTO
000160*THE FILE SECTION.
000170*----------------------------------------------------------
000180 01  AS-DERIVED-FIGURES.
000190     05  AS-INVESTED-VALUE-AT          PIC S9(15)V9(4) COMP-3.
000200     05  AS-CURRENT-VALUE-AT           PIC S9(15)V9(4) COMP-3.
000210     05  AS-ABSOLUTE-RETURN-AT         PIC S9(15)V9(4) COMP-3.
000220     05  AS-PERCENTAGE-RETURN-RT       PIC S9(5)V9(4)  COMP-3.
000230     05  AS-PCT-RETURN-EDIT REDEFINES AS-PERCENTAGE-RETURN-RT.
000240         10  FILLER                    PIC X(2).
000250         10  AS-PCT-RETURN-EDIT-WHOLE  PIC S9(3).
000260         10  AS-PCT-RETURN-EDIT-DEC    PIC 9(4).
