000100*----------------------------------------------------------
000110*STKCCLC.CPY
000120*DERIVED CATEGORY ROLL-UP FIGURES -- COMPUTED, NEVER STORED.
000130*GOES WITH STKCTREC; COPY BOTH INTO WORKING-STORAGE, NEVER
000140*INTO THE FILE SECTION.
000150*----------------------------------------------------------
000160 01  SC-DERIVED-FIGURES.
000170     05  SC-HOLDING-COUNT-CT            PIC S9(7)   COMP-3.
000180     05  SC-INVESTED-VALUE-AT           PIC S9(15)V9(4) COMP-3.
000190     05  SC-CURRENT-VALUE-AT            PIC S9(15)V9(4) COMP-3.
000200     05  SC-ABSOLUTE-RETURN-AT          PIC S9(15)V9(4) COMP-3.
000210     05  SC-PERCENTAGE-RETURN-RT        PIC S9(5)V9(4)  COMP-3.
000220     05  FILLER                         PIC X(4).
