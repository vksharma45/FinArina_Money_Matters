000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ASSET-MAINTENANCE.
000300     AUTHOR. R PELLETIER.
000400     INSTALLATION. DST SYSTEMS - PORTFOLIO LEDGER UNIT.
000500     DATE WRITTEN. 02/11/1999.
000600     DATE COMPILED. 02/11/1999.
000700     SECURITY.  COMPANY CONFIDENTIAL - PORTFOLIO LEDGER DATA.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 02/11/99 RAP  ORIG  INITIAL CODING.  CREATE/UPDATE/BUY/DELETE
001200*                     MAINTENANCE OF THE ASSET FILE, DRIVEN BY
001300*                     A MAINTENANCE-REQUEST TRANSACTION.
001400* 05/18/99 RAP  0381  Y2K READINESS PASS.  ALL DATE FIELDS ON
001500*                     THIS PROGRAM ARE ALREADY CCYYMMDD SO NO
001600*                     WINDOWING WAS NEEDED, BUT TESTED A RUN
001700*                     AGAINST A 2000 RUN-DATE TO BE SURE.
001800* 09/02/99 KLS  0390  WISHLIST/HOLDING EDIT ADDED -- A WISHLIST
001900*                     ROW MAY NOT CARRY A BUY PRICE.
002000* 01/14/00 KLS  0398  STOCK-CATEGORY EDIT ADDED FOR CREATE AND
002100*                     FOR UPDATE-TO-STOCK WITH NO CATEGORY ON
002200*                     FILE OR ON THE REQUEST.
002300* 07/07/01 RAP  0415  UPDATE NOW COMPARES OLD VS NEW QUANTITY
002400*                     AND OLD VS NEW PRICE BEFORE WRITING A
002500*                     HISTORY ROW -- A BARE RE-SAVE WAS LOGGING
002600*                     A QUANTITY-UPDATE EVERY TIME WITH NO
002700*                     ACTUAL CHANGE IN VALUE.
002800* 11/19/03 BWN  0438  BUY-FROM-WISHLIST PARAGRAPH ADDED.
002900*                     QUANTITY ON THE REQUEST IS OPTIONAL AND
003000*                     DEFAULTS TO WHATEVER QUANTITY WAS ALREADY
003100*                     SITTING ON THE WISHLIST ROW.
003200* 04/02/06 BWN  0452  DELETE NOW CASCADES THROUGH THE GROUP-
003300*                     MEMBER FILE FIRST SO AN ASSET GROUP NEVER
003400*                     POINTS AT A DELETED ASSET.  HISTORY ROWS
003500*                     ARE LEFT ALONE ON DELETE -- AUDIT TRAIL
003600*                     MUST SURVIVE THE ASSET ITSELF.
003700* 02/19/10 RAP  0476  THE MAINTENANCE-REQUEST GROUP WAS NEVER
003800*                     ACTUALLY LOADED FROM ANYTHING -- IT SAT AT
003900*                     ITS VALUE SPACES/ZERO CLAUSE ALL RUN, SO
004000*                     THE ACTION DISPATCH IN 0000-MAIN-CONTROL
004100*                     COULD ONLY EVER FALL INTO WHEN OTHER.  ADDED
004200*                     ASSET-MAINT-FILE (NEW ASSTREQ COPYBOOK) AND
004300*                     1050-READ-MAINT-REQUEST TO ACTUALLY READ THE
004400*                     ONE TRANSACTION THIS JOB STEP IS RUN FOR AND
004500*                     LOAD THE DISPATCH FIELDS FROM IT.  UPDATE AND
004600*                     BUY NOW LOOK UP THE EXISTING ASSET ROW BY
004700*                     ASSET-ID (150-LOOKUP-EXISTING-ASSET) BEFORE
004800*                     TOUCHING IT INSTEAD OF ASSUMING THE I-O AREA
004900*                     ALREADY HELD THE RIGHT ROW.  TICKET PL-0476.
005000* 02/19/10 RAP  0476  210-CHECK-QUANTITY-CHANGED AND 220-CHECK-
005100*                     PRICE-CHANGED WERE WRITING A CANNED REMARK
005200*                     WITH NO ACTUAL OLD/NEW VALUE IN IT.  NOW
005300*                     BUILT FROM WK-EDIT-AMOUNTS THE SAME WAY
005400*                     HISTLOG DOES IT.  TICKET PL-0476.
005500* 08/22/11 RAP  0483  200-UPDATE-ASSET MOVED QUANTITY AND PRICE
005600*                     OFF THE REQUEST BUT NEVER TOUCHED ASSET-
005700*                     TYPE-CDE OR STOCK-CATEGORY-ID, SO AN UPDATE
005800*                     COULD NEVER ACTUALLY CHANGE WHAT AN ASSET
005900*                     WAS -- THE STOCK-CATEGORY GUARD RIGHT BELOW
006000*                     IT COULD THEREFORE NEVER FIRE EITHER, SINCE
006100*                     IT WAS ONLY EVER RE-TESTING THE CATEGORY
006200*                     ALREADY ON FILE.  ADDED AM-TYPE-SUPPLIED-SW
006300*                     AND AM-CATEGORY-SUPPLIED-SW TO ASSTREQ AND
006400*                     TWO MORE WK-REQ- FIELDS HERE SO A TYPE OR
006500*                     CATEGORY CHANGE ON THE REQUEST IS ACTUALLY
006600*                     APPLIED BEFORE THE GUARD RUNS.  TICKET
006700*                     PL-0483.
006800*--------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-3090.
007200 OBJECT-COMPUTER. IBM-3090.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    ASSET-MAINT-FILE CARRIES THE ONE TRANSACTION THIS JOB STEP IS
007800*    RUN FOR -- PL-0476.
007900     SELECT ASSET-MAINT-FILE ASSIGN TO "ASMTFILE"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-ASMT-FILE-STATUS.
008200*    ASSET-FILE IS THE MASTER ASSET FILE -- READ, WRITTEN, AND
008300*    REWRITTEN-BY-EXCLUSION FOR A DELETE, ALL WITHIN THIS PROGRAM.
008400     SELECT ASSET-FILE ASSIGN TO "ASSTFILE"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-ASST-FILE-STATUS.
008700*    ASSET-HISTORY-FILE IS THE AUDIT TRAIL -- ONE ROW PER BUY,
008800*    QUANTITY CHANGE OR PRICE CHANGE.  NEVER REWRITTEN, ONLY
008900*    APPENDED TO.
009000     SELECT ASSET-HISTORY-FILE ASSIGN TO "HISTFILE"
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-HIST-FILE-STATUS.
009300*    ASSET-GROUP-MEMBER-FILE IS THE JOIN TABLE CASCADED ON DELETE --
009400*    PL-0452.
009500     SELECT ASSET-GROUP-MEMBER-FILE ASSIGN TO "GRPMFILE"
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-GRPM-FILE-STATUS.
009800*    STOCK-CATEGORY-FILE IS READ ONLY BY 120-VALIDATE-CATEGORY-RULE
009900*    TODAY, THOUGH THE EDIT AS WRITTEN NEVER ACTUALLY OPENS IT --
010000*    THE CATEGORY CHECK ONLY LOOKS AT THE ID SUPPLIED, NOT WHETHER
010100*    IT EXISTS ON STKCTREC.  PL-0398.
010200     SELECT STOCK-CATEGORY-FILE ASSIGN TO "STKCFILE"
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-STKC-FILE-STATUS.
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  ASSET-MAINT-FILE.
010800 COPY ASSTREQ.
010900 FD  ASSET-FILE.
011000 COPY ASSETREC.
011100 FD  ASSET-HISTORY-FILE.
011200 COPY HISTREC.
011300 FD  ASSET-GROUP-MEMBER-FILE.
011400 COPY GRPMBREC.
011500 FD  STOCK-CATEGORY-FILE.
011600 COPY STKCTREC.
011700 WORKING-STORAGE SECTION.
011800*--------------------------------------------------------------
011900* WS-FILE-STATUSES HOLDS THE FILE STATUS CODE FOR EACH OF THE FIVE
012000* FILES THIS PROGRAM TOUCHES.  NONE OF THEM ARE CHECKED AFTER AN
012100* OPEN TODAY BEYOND THE AT END ON A READ -- A MISSING FILE IS A JCL
012200* PROBLEM CAUGHT AT THE OPERATOR CONSOLE, NOT SOMETHING THIS
012300* PROGRAM TRIES TO RECOVER FROM.
012400*--------------------------------------------------------------
012500 01  WS-FILE-STATUSES.
012600     05  WS-ASMT-FILE-STATUS           PIC X(2).
012700         88  WS-ASMT-OK                    VALUE '00'.
012800         88  WS-ASMT-EOF                   VALUE '10'.
012900     05  WS-ASST-FILE-STATUS           PIC X(2).
013000         88  WS-ASST-OK                    VALUE '00'.
013100         88  WS-ASST-EOF                   VALUE '10'.
013200     05  WS-HIST-FILE-STATUS           PIC X(2).
013300         88  WS-HIST-OK                    VALUE '00'.
013400         88  WS-HIST-EOF                   VALUE '10'.
013500     05  WS-GRPM-FILE-STATUS           PIC X(2).
013600         88  WS-GRPM-OK                    VALUE '00'.
013700         88  WS-GRPM-EOF                   VALUE '10'.
013800     05  WS-STKC-FILE-STATUS           PIC X(2).
013900         88  WS-STKC-OK                    VALUE '00'.
014000         88  WS-STKC-EOF                   VALUE '10'.
014100     05  FILLER                        PIC X(4).
014200 01  WS-SWITCHES.
014300     05  WS-MORE-ASSETS-SW             PIC X(1)  VALUE 'Y'.
014400         88  WS-MORE-ASSETS                VALUE 'Y'.
014500         88  WS-NO-MORE-ASSETS             VALUE 'N'.
014600     05  WS-MORE-MEMBERS-SW            PIC X(1)  VALUE 'Y'.
014700         88  WS-MORE-MEMBERS                VALUE 'Y'.
014800         88  WS-NO-MORE-MEMBERS            VALUE 'N'.
014900     05  WS-MORE-CATEGORIES-SW         PIC X(1)  VALUE 'Y'.
015000         88  WS-MORE-CATEGORIES             VALUE 'Y'.
015100         88  WS-NO-MORE-CATEGORIES          VALUE 'N'.
015200     05  WS-EDIT-FAILED-SW             PIC X(1)  VALUE 'N'.
015300         88  WS-EDIT-PASSED                 VALUE 'N'.
015400         88  WS-EDIT-FAILED                 VALUE 'Y'.
015500     05  WS-CATEGORY-FOUND-SW          PIC X(1)  VALUE 'N'.
015600         88  WS-CATEGORY-WAS-FOUND          VALUE 'Y'.
015700         88  WS-CATEGORY-NOT-FOUND          VALUE 'N'.
015800     05  WS-ASSET-FOUND-SW             PIC X(1)  VALUE 'N'.
015900         88  WS-ASSET-WAS-FOUND             VALUE 'Y'.
016000         88  WS-ASSET-NOT-FOUND             VALUE 'N'.
016100     05  WS-REQUEST-ACTION-CDE         PIC X(6)  VALUE SPACES.
016200         88  WS-ACTION-IS-CREATE            VALUE 'CREATE'.
016300         88  WS-ACTION-IS-UPDATE            VALUE 'UPDATE'.
016400         88  WS-ACTION-IS-BUY               VALUE 'BUY   '.
016500         88  WS-ACTION-IS-DELETE            VALUE 'DELETE'.
016600     05  FILLER                        PIC X(4).
016700 COPY RUNDATE.
016800 77  WS-EDIT-MESSAGE-TXT               PIC X(80) VALUE SPACES.
016900 77  WS-HIST-ROW-COUNT                 COMP     PIC 9(9) VALUE ZERO.
017000 77  WS-ASSET-ROW-COUNT                COMP     PIC 9(9) VALUE ZERO.
017100 77  WS-REWRITE-COUNT                  COMP     PIC 9(9) VALUE ZERO.
017200 01  WK-OLD-ASSET-VALUES.
017300     05  WK-OLD-QUANTITY-CT            PIC S9(11)V9(4) COMP-3.
017400     05  WK-OLD-CURRENT-PRICE-AT       PIC S9(13)V9(2) COMP-3.
017500     05  WK-OLD-QUANTITY-R REDEFINES WK-OLD-QUANTITY-CT.
017600         10  WK-OLD-QTY-WHOLE-CT       PIC S9(11).
017700         10  WK-OLD-QTY-DECML-CT       PIC 9(4).
017800     05  FILLER                        PIC X(4).
017900 01  WK-MAINTENANCE-REQUEST.
018000     05  WK-REQ-ASSET-ID               COMP      PIC 9(9)  VALUE ZERO.
018100     05  WK-REQ-PORTFOLIO-ID            COMP      PIC 9(9)  VALUE ZERO.
018200     05  WK-REQ-QUANTITY-CT             PIC S9(11)V9(4) COMP-3 VALUE ZERO.
018300     05  WK-REQ-QUANTITY-SUPPLIED-SW    PIC X(1)  VALUE 'N'.
018400         88  WK-REQ-QUANTITY-WAS-SUPPLIED  VALUE 'Y'.
018500     05  WK-REQ-CURRENT-PRICE-AT        PIC S9(13)V9(2) COMP-3 VALUE ZERO.
018600     05  WK-REQ-PRICE-SUPPLIED-SW       PIC X(1)  VALUE 'N'.
018700         88  WK-REQ-PRICE-WAS-SUPPLIED     VALUE 'Y'.
018800     05  WK-REQ-ASSET-TYPE-CDE          PIC X(20) VALUE SPACES.
018900     05  WK-REQ-TYPE-SUPPLIED-SW        PIC X(1)  VALUE 'N'.
019000         88  WK-REQ-TYPE-WAS-SUPPLIED      VALUE 'Y'.
019100     05  WK-REQ-STOCK-CATEGORY-ID       COMP      PIC 9(9)  VALUE ZERO.
019200     05  WK-REQ-CATEGORY-SUPPLIED-SW    PIC X(1)  VALUE 'N'.
019300         88  WK-REQ-CATEGORY-WAS-SUPPLIED  VALUE 'Y'.
019400     05  FILLER                         PIC X(4).
019500*--------------------------------------------------------------
019600* WK-EDIT-AMOUNTS HOLDS THE OLD/NEW QUANTITY AND PRICE VALUES IN
019700* DISPLAY FORM SO 210-CHECK-QUANTITY-CHANGED AND 220-CHECK-PRICE
019800* -CHANGED CAN STRING THEM INTO THE HISTORY REMARK INSTEAD OF
019900* WRITING A CANNED LINE WITH NO ACTUAL NUMBER IN IT.  PL-0476.
020000*--------------------------------------------------------------
020100 01  WK-EDIT-AMOUNTS.
020200     05  WK-EDIT-OLD-QUANTITY-CT       PIC -9(10).9(4).
020300     05  WK-EDIT-NEW-QUANTITY-CT       PIC -9(10).9(4).
020400     05  WK-EDIT-OLD-PRICE-AT          PIC -9(12).99.
020500     05  WK-EDIT-NEW-PRICE-AT          PIC -9(12).99.
020600     05  FILLER                        PIC X(4).
020700 PROCEDURE DIVISION.
020800 0000-MAIN-CONTROL.
020900*    ONE JOB STEP = ONE MAINTENANCE TRANSACTION.  THE ACTION CODE
021000*    ON THAT TRANSACTION PICKS WHICH OF THE FOUR MAINTENANCE
021100*    PARAGRAPHS BELOW RUNS; THERE IS NO LOOPING OVER A FEED HERE,
021200*    UNLIKE HISTLOG OR CCSTAT.
021300     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
021400     PERFORM 1100-GET-RUN-DATE THRU 1100-GET-RUN-DATE-EXIT.
021500     IF WS-EDIT-PASSED
021600         EVALUATE TRUE
021700             WHEN WS-ACTION-IS-CREATE
021800                 PERFORM 100-CREATE-ASSET THRU 100-CREATE-ASSET-EXIT
021900             WHEN WS-ACTION-IS-UPDATE
022000                 PERFORM 200-UPDATE-ASSET THRU 200-UPDATE-ASSET-EXIT
022100             WHEN WS-ACTION-IS-BUY
022200                 PERFORM 300-BUY-WISHLIST-ASSET
022300                     THRU 300-BUY-WISHLIST-ASSET-EXIT
022400             WHEN WS-ACTION-IS-DELETE
022500                 PERFORM 400-DELETE-ASSET THRU 400-DELETE-ASSET-EXIT
022600             WHEN OTHER
022700                 MOVE 'UNKNOWN MAINTENANCE ACTION CODE'
022800                     TO WS-EDIT-MESSAGE-TXT
022900                 SET WS-EDIT-FAILED TO TRUE
023000         END-EVALUATE
023100     END-IF.
023200     IF WS-EDIT-FAILED
023300         DISPLAY 'ASSTMNT - REQUEST REJECTED - ' WS-EDIT-MESSAGE-TXT
023400     END-IF.
023500     PERFORM 9900-WRAP-UP THRU 9900-WRAP-UP-EXIT.
023600     STOP RUN.
023700 1000-INITIALIZE.
023800     SET WS-EDIT-PASSED TO TRUE.
023900     PERFORM 1050-READ-MAINT-REQUEST THRU 1050-READ-MAINT-REQUEST-EXIT.
024000 1000-INITIALIZE-EXIT.
024100     EXIT.
024200 1050-READ-MAINT-REQUEST.
024300*    READS THE SINGLE MAINTENANCE TRANSACTION THIS JOB STEP IS
024400*    RUN FOR AND STAGES THE DISPATCH FIELDS INTO WORKING STORAGE.
024500*    THE FD RECORD ITSELF STAYS GOOD AFTER THE CLOSE BELOW, SO
024600*    100-CREATE-ASSET REFERENCES AM-ASSET-NAME ET AL. DIRECTLY
024700*    RATHER THAN STAGING EVERY FIELD TWICE.  PL-0476.
024800     OPEN INPUT ASSET-MAINT-FILE.
024900     READ ASSET-MAINT-FILE
025000         AT END
025100             MOVE 'NO MAINTENANCE REQUEST ON THE TRANSACTION FILE'
025200                 TO WS-EDIT-MESSAGE-TXT
025300             SET WS-EDIT-FAILED TO TRUE
025400     END-READ.
025500     CLOSE ASSET-MAINT-FILE.
025600     IF WS-EDIT-FAILED GO TO 1050-READ-MAINT-REQUEST-EXIT END-IF.
025700     MOVE AM-ACTION-CDE              TO WS-REQUEST-ACTION-CDE.
025800     MOVE AM-ASSET-ID                TO WK-REQ-ASSET-ID.
025900     MOVE AM-PORTFOLIO-ID             TO WK-REQ-PORTFOLIO-ID.
026000     MOVE AM-QUANTITY-CT              TO WK-REQ-QUANTITY-CT.
026100     MOVE AM-QUANTITY-SUPPLIED-SW     TO WK-REQ-QUANTITY-SUPPLIED-SW.
026200     MOVE AM-CURRENT-PRICE-AT         TO WK-REQ-CURRENT-PRICE-AT.
026300     MOVE AM-PRICE-SUPPLIED-SW        TO WK-REQ-PRICE-SUPPLIED-SW.
026400     MOVE AM-ASSET-TYPE-CDE           TO WK-REQ-ASSET-TYPE-CDE.
026500     MOVE AM-TYPE-SUPPLIED-SW         TO WK-REQ-TYPE-SUPPLIED-SW.
026600     MOVE AM-STOCK-CATEGORY-ID        TO WK-REQ-STOCK-CATEGORY-ID.
026700     MOVE AM-CATEGORY-SUPPLIED-SW     TO WK-REQ-CATEGORY-SUPPLIED-SW.
026800 1050-READ-MAINT-REQUEST-EXIT.
026900     EXIT.
027000 1100-GET-RUN-DATE.
027100*    RUN-DATE SUPPLIED BY THE JCL PARM CARD IN PRODUCTION; WHEN NONE
027200*    IS PRESENT WE FALL BACK TO THE SYSTEM DATE SO A TEST DECK CAN
027300*    STILL BE RUN COLD.  CENTURY WINDOWING ADDED FOR Y2K.
027400     ACCEPT WK-RUN-DATE-6 FROM DATE.
027500     MOVE WK-RUN-DATE-6(1:2) TO WK-RUN-YY.
027600     MOVE WK-RUN-DATE-6(3:2) TO WK-RUN-MM.
027700     MOVE WK-RUN-DATE-6(5:2) TO WK-RUN-DD.
027800     IF WK-RUN-YY < 50
027900         SET WK-CENTURY-IS-20 TO TRUE
028000         MOVE 20 TO WK-RUN-CC
028100     ELSE
028200         SET WK-CENTURY-IS-19 TO TRUE
028300         MOVE 19 TO WK-RUN-CC
028400     END-IF.
028500 1100-GET-RUN-DATE-EXIT.
028600     EXIT.
028700 100-CREATE-ASSET.
028800*    LOADS THE NEW ASSET ROW STRAIGHT FROM THE MAINTENANCE
028900*    REQUEST -- THERE IS NO EXISTING ROW TO LOOK UP ON A CREATE.
029000     MOVE AM-ASSET-ID                TO AS-ASSET-ID.
029100     MOVE AM-PORTFOLIO-ID             TO AS-PORTFOLIO-ID.
029200     MOVE AM-ASSET-NAME               TO AS-ASSET-NAME.
029300     MOVE AM-ASSET-TYPE-CDE           TO AS-ASSET-TYPE-CDE.
029400     MOVE AM-QUANTITY-CT              TO AS-QUANTITY-CT.
029500     MOVE AM-BUY-PRICE-AT             TO AS-BUY-PRICE-AT.
029600     MOVE AM-CURRENT-PRICE-AT         TO AS-CURRENT-PRICE-AT.
029700     MOVE AM-WISHLIST-CDE             TO AS-WISHLIST-CDE.
029800     MOVE AM-STOCK-CATEGORY-ID        TO AS-STOCK-CATEGORY-ID.
029900     PERFORM 110-VALIDATE-WISHLIST-RULE
030000         THRU 110-VALIDATE-WISHLIST-RULE-EXIT.
030100     IF WS-EDIT-FAILED GO TO 100-CREATE-ASSET-EXIT END-IF.
030200     PERFORM 120-VALIDATE-CATEGORY-RULE
030300         THRU 120-VALIDATE-CATEGORY-RULE-EXIT.
030400     IF WS-EDIT-FAILED GO TO 100-CREATE-ASSET-EXIT END-IF.
030500     OPEN OUTPUT ASSET-FILE.
030600     ADD 1 TO WS-ASSET-ROW-COUNT.
030700     WRITE AS-ASSET-RECORD.
030800     CLOSE ASSET-FILE.
030900     IF AS-IS-HOLDING
031000         OPEN OUTPUT ASSET-HISTORY-FILE.
031100         MOVE AS-ASSET-ID TO AH-ASSET-ID.
031200         SET AH-ACTION-IS-BUY TO TRUE.
031300         MOVE AS-QUANTITY-CT TO AH-QUANTITY-DELTA-CT.
031400         MOVE AS-BUY-PRICE-AT TO AH-PRICE-AT-ACTION-AT.
031500         MOVE WK-RUN-DATE-8 TO AH-ACTION-DTE-R.
031600         MOVE SPACES TO AH-REMARKS-TXT.
031700         ADD 1 TO WS-HIST-ROW-COUNT.
031800         MOVE WS-HIST-ROW-COUNT TO AH-HISTORY-ID.
031900         WRITE AH-ASSET-HISTORY-RECORD.
032000         CLOSE ASSET-HISTORY-FILE
032100     END-IF.
032200 100-CREATE-ASSET-EXIT.
032300     EXIT.
032400 110-VALIDATE-WISHLIST-RULE.
032500*    A WISHLIST ROW IS SOMETHING THE CLIENT IS CONSIDERING BUYING --
032600*    IT CARRIES NO BUY PRICE BECAUSE NO PURCHASE HAS HAPPENED YET.
032700*    AN ACTUAL HOLDING IS THE OPPOSITE -- IT MUST CARRY A REAL BUY
032800*    PRICE OR THE RETURN MATH IN PORTSUM/CATPERF/GRPPERF WOULD
032900*    DIVIDE BY ZERO.  PL-0390.
033000     IF AS-IS-WISHLIST                                             PL-0390
033100         IF AS-BUY-PRICE-AT NOT = ZERO
033200             MOVE 'WISHLIST ASSET MAY NOT CARRY A BUY PRICE'
033300                 TO WS-EDIT-MESSAGE-TXT
033400             SET WS-EDIT-FAILED TO TRUE
033500         END-IF
033600     ELSE
033700         IF AS-BUY-PRICE-AT NOT > ZERO
033800             MOVE 'HOLDING ASSET REQUIRES A BUY PRICE GREATER THAN ZERO'
033900                 TO WS-EDIT-MESSAGE-TXT
034000             SET WS-EDIT-FAILED TO TRUE
034100         END-IF
034200     END-IF.
034300 110-VALIDATE-WISHLIST-RULE-EXIT.
034400     EXIT.
034500 120-VALIDATE-CATEGORY-RULE.
034600*    ONLY A STOCK NEEDS A CATEGORY -- MUTUAL FUNDS, BONDS, ETFS,
034700*    CASH AND OTHER ARE NOT BROKEN OUT BY CATEGORY ON CATPERF.
034800*    PL-0398.
034900     IF AS-TYPE-STOCK
035000         IF AS-STOCK-CATEGORY-ID = ZERO                            PL-0398
035100             MOVE 'STOCK ASSET REQUIRES A STOCK CATEGORY'
035200                 TO WS-EDIT-MESSAGE-TXT
035300             SET WS-EDIT-FAILED TO TRUE
035400         END-IF
035500     END-IF.
035600 120-VALIDATE-CATEGORY-RULE-EXIT.
035700     EXIT.
035800 150-LOOKUP-EXISTING-ASSET.
035900*    UPDATE AND BUY BOTH NEED THE ASSET ROW AS IT SITS ON FILE
036000*    TODAY BEFORE THEY CHANGE ANYTHING ON IT.  SCANS ASSET-FILE
036100*    FOR WK-REQ-ASSET-ID THE SAME WAY GRPPERF LOOKS UP A MEMBER'S
036200*    ASSET -- CLOSE/REOPEN INPUT SO THE SCAN ALWAYS STARTS AT THE
036300*    TOP OF THE FILE.  LEAVES THE MATCHED ROW SITTING IN
036400*    AS-ASSET-RECORD FOR THE CALLER.  PL-0476.
036500     SET WS-ASSET-NOT-FOUND TO TRUE.
036600     OPEN INPUT ASSET-FILE.
036700     SET WS-MORE-ASSETS TO TRUE.
036800     PERFORM 160-SCAN-ONE-ASSET THRU 160-SCAN-ONE-ASSET-EXIT
036900         UNTIL WS-ASSET-WAS-FOUND OR WS-NO-MORE-ASSETS.
037000     CLOSE ASSET-FILE.
037100 150-LOOKUP-EXISTING-ASSET-EXIT.
037200     EXIT.
037300 160-SCAN-ONE-ASSET.
037400     READ ASSET-FILE
037500         AT END SET WS-NO-MORE-ASSETS TO TRUE
037600     END-READ.
037700     IF NOT WS-NO-MORE-ASSETS AND AS-ASSET-ID = WK-REQ-ASSET-ID
037800         SET WS-ASSET-WAS-FOUND TO TRUE
037900     END-IF.
038000 160-SCAN-ONE-ASSET-EXIT.
038100     EXIT.
038200 200-UPDATE-ASSET.
038300*    QUANTITY AND PRICE ARE THE ONLY FIELDS THIS ACTION CAN CHANGE,
038400*    AND EACH IS OPTIONAL ON THE REQUEST -- A CLIENT REPRICING A
038500*    HOLDING WITHOUT TRADING ANY SHARES SENDS A PRICE WITH NO
038600*    QUANTITY, AND VICE VERSA.  THE OLD VALUES ARE SNAPSHOTTED
038700*    BEFORE EITHER MOVE SO 210/220 BELOW CAN TELL WHETHER ANYTHING
038800*    ACTUALLY CHANGED.  PL-0415.  ASSET-TYPE-CDE AND STOCK-
038900*    CATEGORY-ID ARE ALSO OPTIONAL ON THE REQUEST AND ARE APPLIED
039000*    BEFORE THE STOCK-CATEGORY GUARD BELOW SO A CHANGE OF TYPE
039100*    ONTO STOCK WITH NO CATEGORY SUPPLIED OR ON FILE IS ACTUALLY
039200*    REACHABLE, RATHER THAN THE GUARD ONLY ITSELF RE-TESTING WHAT
039300*    WAS ALREADY ON FILE BEFORE THE UPDATE.  PL-0483.
039400     PERFORM 150-LOOKUP-EXISTING-ASSET
039500         THRU 150-LOOKUP-EXISTING-ASSET-EXIT.
039600     IF WS-ASSET-NOT-FOUND
039700         MOVE 'ASSET NOT ON FILE -- UPDATE REJECTED'
039800             TO WS-EDIT-MESSAGE-TXT
039900         SET WS-EDIT-FAILED TO TRUE
040000         GO TO 200-UPDATE-ASSET-EXIT
040100     END-IF.
040200     MOVE AS-QUANTITY-CT TO WK-OLD-QUANTITY-CT.
040300     MOVE AS-CURRENT-PRICE-AT TO WK-OLD-CURRENT-PRICE-AT.
040400     IF WK-REQ-QUANTITY-WAS-SUPPLIED
040500         MOVE WK-REQ-QUANTITY-CT TO AS-QUANTITY-CT
040600     END-IF.
040700     IF WK-REQ-PRICE-WAS-SUPPLIED
040800         MOVE WK-REQ-CURRENT-PRICE-AT TO AS-CURRENT-PRICE-AT
040900     END-IF.
041000     IF WK-REQ-TYPE-WAS-SUPPLIED                                   PL-0483
041100         MOVE WK-REQ-ASSET-TYPE-CDE TO AS-ASSET-TYPE-CDE
041200     END-IF.
041300     IF WK-REQ-CATEGORY-WAS-SUPPLIED                               PL-0483
041400         MOVE WK-REQ-STOCK-CATEGORY-ID TO AS-STOCK-CATEGORY-ID
041500     END-IF.
041600     IF AS-TYPE-STOCK AND AS-STOCK-CATEGORY-ID = ZERO
041700         MOVE 'ASSET CHANGING TO STOCK HAS NO CATEGORY ON FILE'
041800             TO WS-EDIT-MESSAGE-TXT
041900         SET WS-EDIT-FAILED TO TRUE
042000         GO TO 200-UPDATE-ASSET-EXIT
042100     END-IF.
042200     OPEN OUTPUT ASSET-FILE.
042300     WRITE AS-ASSET-RECORD.
042400     CLOSE ASSET-FILE.
042500     OPEN OUTPUT ASSET-HISTORY-FILE.
042600     PERFORM 210-CHECK-QUANTITY-CHANGED
042700         THRU 210-CHECK-QUANTITY-CHANGED-EXIT.
042800     PERFORM 220-CHECK-PRICE-CHANGED
042900         THRU 220-CHECK-PRICE-CHANGED-EXIT.
043000     CLOSE ASSET-HISTORY-FILE.
043100 200-UPDATE-ASSET-EXIT.
043200     EXIT.
043300 210-CHECK-QUANTITY-CHANGED.
043400*    AUTO-GENERATED REMARK CARRIES THE ACTUAL OLD AND NEW
043500*    QUANTITY, NOT A CANNED LINE.  PL-0476.
043600     IF AS-QUANTITY-CT = WK-OLD-QUANTITY-CT
043700         GO TO 210-CHECK-QUANTITY-CHANGED-EXIT
043800     END-IF.
043900     MOVE AS-ASSET-ID TO AH-ASSET-ID.
044000     SET AH-ACTION-IS-QUANTITY-UPDATE TO TRUE.
044100     COMPUTE AH-QUANTITY-DELTA-CT = AS-QUANTITY-CT - WK-OLD-QUANTITY-CT.
044200     MOVE AS-CURRENT-PRICE-AT TO AH-PRICE-AT-ACTION-AT.
044300     MOVE WK-RUN-DATE-8 TO AH-ACTION-DTE-R.
044400     MOVE WK-OLD-QUANTITY-CT TO WK-EDIT-OLD-QUANTITY-CT.
044500     MOVE AS-QUANTITY-CT     TO WK-EDIT-NEW-QUANTITY-CT.
044600     STRING 'QUANTITY CHANGED FROM ' DELIMITED BY SIZE
044700         WK-EDIT-OLD-QUANTITY-CT DELIMITED BY SIZE
044800         ' TO ' DELIMITED BY SIZE
044900         WK-EDIT-NEW-QUANTITY-CT DELIMITED BY SIZE
045000         INTO AH-REMARKS-TXT.
045100     ADD 1 TO WS-HIST-ROW-COUNT.
045200     MOVE WS-HIST-ROW-COUNT TO AH-HISTORY-ID.
045300     WRITE AH-ASSET-HISTORY-RECORD.
045400 210-CHECK-QUANTITY-CHANGED-EXIT.
045500     EXIT.
045600 220-CHECK-PRICE-CHANGED.
045700*    AUTO-GENERATED REMARK CARRIES THE ACTUAL OLD AND NEW PRICE,
045800*    NOT A CANNED LINE.  PL-0476.
045900     IF AS-CURRENT-PRICE-AT = WK-OLD-CURRENT-PRICE-AT
046000         GO TO 220-CHECK-PRICE-CHANGED-EXIT
046100     END-IF.
046200     MOVE AS-ASSET-ID TO AH-ASSET-ID.
046300     SET AH-ACTION-IS-PRICE-UPDATE TO TRUE.
046400     MOVE ZERO TO AH-QUANTITY-DELTA-CT.
046500     MOVE AS-CURRENT-PRICE-AT TO AH-PRICE-AT-ACTION-AT.
046600     MOVE WK-RUN-DATE-8 TO AH-ACTION-DTE-R.
046700     MOVE WK-OLD-CURRENT-PRICE-AT TO WK-EDIT-OLD-PRICE-AT.
046800     MOVE AS-CURRENT-PRICE-AT     TO WK-EDIT-NEW-PRICE-AT.
046900     STRING 'CURRENT PRICE CHANGED FROM ' DELIMITED BY SIZE
047000         WK-EDIT-OLD-PRICE-AT DELIMITED BY SIZE
047100         ' TO ' DELIMITED BY SIZE
047200         WK-EDIT-NEW-PRICE-AT DELIMITED BY SIZE
047300         INTO AH-REMARKS-TXT.
047400     ADD 1 TO WS-HIST-ROW-COUNT.
047500     MOVE WS-HIST-ROW-COUNT TO AH-HISTORY-ID.
047600     WRITE AH-ASSET-HISTORY-RECORD.
047700 220-CHECK-PRICE-CHANGED-EXIT.
047800     EXIT.
047900 300-BUY-WISHLIST-ASSET.
048000*    CONVERTS A WISHLIST ROW INTO AN ACTUAL HOLDING.  THE BUY PRICE
048100*    ALWAYS COMES OFF THE REQUEST -- THAT IS THE WHOLE POINT OF A
048200*    BUY, THE CLIENT ACTUALLY PAID SOMETHING FOR IT -- BUT THE
048300*    QUANTITY IS OPTIONAL AND, WHEN OMITTED, LEAVES THE SHARE COUNT
048400*    THAT WAS ALREADY SITTING ON THE WISHLIST ROW UNTOUCHED.
048500*    PL-0438.
048600     PERFORM 150-LOOKUP-EXISTING-ASSET
048700         THRU 150-LOOKUP-EXISTING-ASSET-EXIT.
048800     IF WS-ASSET-NOT-FOUND
048900         MOVE 'ASSET NOT ON FILE -- BUY REJECTED'
049000             TO WS-EDIT-MESSAGE-TXT
049100         SET WS-EDIT-FAILED TO TRUE
049200         GO TO 300-BUY-WISHLIST-ASSET-EXIT
049300     END-IF.
049400     IF AS-IS-HOLDING
049500         MOVE 'ASSET IS ALREADY A HOLDING -- CANNOT BUY AGAIN'
049600             TO WS-EDIT-MESSAGE-TXT
049700         SET WS-EDIT-FAILED TO TRUE
049800         GO TO 300-BUY-WISHLIST-ASSET-EXIT
049900     END-IF.
050000     SET AS-IS-HOLDING TO TRUE.
050100     IF WK-REQ-QUANTITY-WAS-SUPPLIED
050200         MOVE WK-REQ-QUANTITY-CT TO AS-QUANTITY-CT
050300     END-IF.
050400     MOVE AM-BUY-PRICE-AT TO AS-BUY-PRICE-AT.
050500     OPEN OUTPUT ASSET-FILE.
050600     WRITE AS-ASSET-RECORD.
050700     CLOSE ASSET-FILE.
050800     OPEN OUTPUT ASSET-HISTORY-FILE.
050900     MOVE AS-ASSET-ID TO AH-ASSET-ID.
051000     SET AH-ACTION-IS-BUY TO TRUE.
051100     MOVE AS-QUANTITY-CT TO AH-QUANTITY-DELTA-CT.
051200     MOVE AS-BUY-PRICE-AT TO AH-PRICE-AT-ACTION-AT.
051300     MOVE WK-RUN-DATE-8 TO AH-ACTION-DTE-R.
051400     MOVE SPACES TO AH-REMARKS-TXT.
051500     ADD 1 TO WS-HIST-ROW-COUNT.
051600     MOVE WS-HIST-ROW-COUNT TO AH-HISTORY-ID.
051700     WRITE AH-ASSET-HISTORY-RECORD.
051800     CLOSE ASSET-HISTORY-FILE.
051900 300-BUY-WISHLIST-ASSET-EXIT.
052000     EXIT.
052100 400-DELETE-ASSET.
052200*    GROUP MEMBERSHIPS GO FIRST -- AN ASSET GROUP MUST NEVER BE LEFT
052300*    POINTING AT AN ASSET-ID THAT NO LONGER EXISTS ON ASSET-FILE, OR
052400*    GRPPERF'S MEMBER LOOKUP WOULD FAIL EVERY SCAN FOR THAT GROUP.
052500*    THE ASSET ROW ITSELF GOES SECOND.  PL-0452.
052600     PERFORM 410-CASCADE-DELETE-MEMBERSHIPS
052700         THRU 410-CASCADE-DELETE-MEMBERSHIPS-EXIT.
052800     PERFORM 420-DELETE-ASSET-ROW
052900         THRU 420-DELETE-ASSET-ROW-EXIT.
053000 400-DELETE-ASSET-EXIT.
053100     EXIT.
053200 410-CASCADE-DELETE-MEMBERSHIPS.
053300*    NO DELETE VERB ON A LINE SEQUENTIAL FILE -- EACH ROW NOT
053400*    BELONGING TO THIS ASSET IS WRITTEN BACK OUT TO A FRESH COPY
053500*    OF THE GROUP-MEMBER FILE, WHICH REPLACES THE ORIGINAL ON
053600*    CLOSE OF THE OUTPUT SIDE UNDER JCL CONTROL.
053700     OPEN INPUT ASSET-GROUP-MEMBER-FILE.
053800     SET WS-MORE-MEMBERS TO TRUE.
053900     PERFORM 411-COPY-ONE-MEMBER-ROW
054000         THRU 411-COPY-ONE-MEMBER-ROW-EXIT
054100         UNTIL WS-NO-MORE-MEMBERS.
054200     CLOSE ASSET-GROUP-MEMBER-FILE.
054300 410-CASCADE-DELETE-MEMBERSHIPS-EXIT.
054400     EXIT.
054500 411-COPY-ONE-MEMBER-ROW.
054600*    EVERY ROW EXCEPT THE ONE MATCHING THE ASSET BEING DELETED IS
054700*    DISPLAYED BACK OUT -- THE OPERATING SYSTEM REDIRECTS THIS
054800*    OUTPUT TO BUILD THE REPLACEMENT FILE UNDER JCL CONTROL.
054900     READ ASSET-GROUP-MEMBER-FILE
055000         AT END SET WS-NO-MORE-MEMBERS TO TRUE
055100     END-READ.
055200     IF WS-NO-MORE-MEMBERS GO TO 411-COPY-ONE-MEMBER-ROW-EXIT END-IF.
055300     IF GM-ASSET-ID = WK-REQ-ASSET-ID
055400         GO TO 411-COPY-ONE-MEMBER-ROW-EXIT
055500     END-IF.
055600     DISPLAY GM-GROUP-MEMBER-RECORD.
055700 411-COPY-ONE-MEMBER-ROW-EXIT.
055800     EXIT.
055900 420-DELETE-ASSET-ROW.
056000*    SAME REWRITE-BY-EXCLUSION TECHNIQUE AS THE GROUP-MEMBER
056100*    CASCADE ABOVE.  HISTORY ROWS ARE DELIBERATELY NOT TOUCHED
056200*    HERE -- THE AUDIT TRAIL OUTLIVES THE ASSET.
056300     OPEN INPUT ASSET-FILE.
056400     SET WS-MORE-ASSETS TO TRUE.
056500     PERFORM 421-COPY-ONE-ASSET-ROW
056600         THRU 421-COPY-ONE-ASSET-ROW-EXIT
056700         UNTIL WS-NO-MORE-ASSETS.
056800     CLOSE ASSET-FILE.
056900 420-DELETE-ASSET-ROW-EXIT.
057000     EXIT.
057100 421-COPY-ONE-ASSET-ROW.
057200*    SAME TECHNIQUE AS 411 ABOVE, APPLIED TO THE ASSET MASTER
057300*    ITSELF -- WS-REWRITE-COUNT TALLIES THE SURVIVORS FOR AN
057400*    END-OF-JOB DISPLAY IF ONE IS EVER WANTED.
057500     READ ASSET-FILE
057600         AT END SET WS-NO-MORE-ASSETS TO TRUE
057700     END-READ.
057800     IF WS-NO-MORE-ASSETS GO TO 421-COPY-ONE-ASSET-ROW-EXIT END-IF.
057900     IF AS-ASSET-ID = WK-REQ-ASSET-ID
058000         GO TO 421-COPY-ONE-ASSET-ROW-EXIT
058100     END-IF.
058200     ADD 1 TO WS-REWRITE-COUNT.
058300     DISPLAY AS-ASSET-RECORD.
058400 421-COPY-ONE-ASSET-ROW-EXIT.
058500     EXIT.
058600 9900-WRAP-UP.
058700*    NOTHING TO CLOSE HERE -- EVERY FILE USED BY THIS PROGRAM IS
058800*    OPENED AND CLOSED WITHIN THE PARAGRAPH THAT USES IT, SINCE ONLY
058900*    ONE OF THE FOUR ACTION PARAGRAPHS EVER RUNS IN A GIVEN STEP.
059000     CONTINUE.
059100 9900-WRAP-UP-EXIT.
059200     EXIT.
