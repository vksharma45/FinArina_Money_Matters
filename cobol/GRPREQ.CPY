000100*----------------------------------------------------------
000200*GRPREQ.CPY
000300*ASSET-GROUP-PERFORMANCE REQUEST LAYOUT.  ONE TRANSACTION PER RUN --
000400*GRPPERF IS DRIVEN BY A SINGLE REQUEST, NOT A FEED READER.
000500*PORTFOLIO-ID IS ALWAYS REQUIRED.  WHEN ALL-GROUPS-SW IS 'Y' THE
000600*RUN IS THE ALL-GROUPS REPORT AND GROUP-ID IS IGNORED; OTHERWISE
000700*GROUP-ID NAMES THE ONE GROUP TO REPORT ON.  ADDED UNDER PL-0480.
000800*----------------------------------------------------------
000900 01  GQ-GROUP-REQUEST.
001000     05  GQ-PORTFOLIO-ID               PIC 9(9).
001100     05  GQ-GROUP-ID                   PIC 9(9).
001200     05  GQ-ALL-GROUPS-SW              PIC X(1).
001300         88  GQ-ALL-GROUPS-REQUESTED       VALUE 'Y'.
001400     05  FILLER                        PIC X(10).
