000100*----------------------------------------------------------
000110*CRCDREC.CPY
000120*CREDIT-CARD RECORD LAYOUT.  ONE ROW PER CARD CARRIED UNDER
000130*A PORTFOLIO.  FD-LEVEL LAYOUT ONLY -- SEE CRCDCLC FOR THE
000140*DUE-STATUS WORKING STORAGE THAT GOES WITH IT.
000150*----------------------------------------------------------
000160 01  CC-CREDIT-CARD-RECORD.
000170     05  CC-CARD-ID                    PIC 9(9).
000180     05  CC-PORTFOLIO-ID                PIC 9(9).
000190     05  CC-CARD-NAME                  PIC X(100).
000200     05  CC-CREDIT-LIMIT-AT             PIC S9(13)V9(2) COMP-3.
000210     05  CC-OUTSTANDING-AT              PIC S9(13)V9(2) COMP-3.
000220     05  CC-DUE-DTE.
000230         10  CC-DUE-YYYY-DTE.
000240             15  CC-DUE-CC-DTE          PIC 9(2).
000250             15  CC-DUE-YY-DTE          PIC 9(2).
000260         10  CC-DUE-MM-DTE              PIC 9(2).
000270         10  CC-DUE-DD-DTE              PIC 9(2).
000280     05  CC-DUE-DTE-R REDEFINES CC-DUE-DTE
000290                                       PIC 9(8).
000300     05  FILLER                        PIC X(15).
