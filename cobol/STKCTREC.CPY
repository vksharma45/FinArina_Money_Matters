000100*----------------------------------------------------------
000200*STKCTREC.CPY
000300*STOCK-CATEGORY RECORD LAYOUT.  CLASSIFIES HOLDINGS FOR THE
000400*CATEGORY ROLL-UP (CATPERF).  FD-LEVEL LAYOUT ONLY -- SEE
000500*STKCCLC FOR THE DERIVED-VALUE WORKING STORAGE.
000600*----------------------------------------------------------
000700 01  SC-STOCK-CATEGORY-RECORD.
000800     05  SC-CATEGORY-ID                PIC 9(9).
000900     05  SC-CATEGORY-NAME              PIC X(100).
001000     05  SC-DESCRIPTION-TXT             PIC X(500).
001100     05  FILLER                        PIC X(10).
