000100*----------------------------------------------------------
000200*CATREQ.CPY
000300*CATEGORY-PERFORMANCE REQUEST LAYOUT.  ONE TRANSACTION PER RUN --
000400*CATPERF IS DRIVEN BY A SINGLE REQUEST, NOT A FEED READER.
000500*PORTFOLIO-ID IS ALWAYS REQUIRED.  CATEGORY-ID IS OPTIONAL -- THE
000600*SUPPLIED-SW TELLS 1020-READ-CATEGORY-REQUEST WHETHER THE ON-LINE
000700*INQUIRY SCREEN ACTUALLY PASSED A SINGLE CATEGORY-ID TO ECHO BACK
000800*VIA 500-SINGLE-CATEGORY-LOOKUP.  ADDED UNDER PL-0469.
000900*----------------------------------------------------------
001000 01  CQ-CATEGORY-REQUEST.
001100     05  CQ-PORTFOLIO-ID               PIC 9(9).
001200     05  CQ-CATEGORY-ID                PIC 9(9).
001300     05  CQ-CATEGORY-SUPPLIED-SW       PIC X(1).
001400         88  CQ-CATEGORY-WAS-SUPPLIED      VALUE 'Y'.
001500     05  FILLER                        PIC X(10).
