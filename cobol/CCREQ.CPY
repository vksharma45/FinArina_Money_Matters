000100*----------------------------------------------------------
000200*CCREQ.CPY
000300*CREDIT-CARD-DUE-STATUS REQUEST LAYOUT.  ONE TRANSACTION PER RUN --
000400*CCSTAT IS DRIVEN BY A SINGLE REQUEST NAMING THE PORTFOLIO AND
000500*WHICH OF THE THREE REPORT FILTERS (ALL/UPCOMING/OVERDUE) THIS
000600*STEP IS RUN FOR.  ADDED UNDER PL-0482.
000700*----------------------------------------------------------
000800 01  CD-CARD-STATUS-REQUEST.
000900     05  CD-PORTFOLIO-ID               PIC 9(9).
001000     05  CD-FILTER-MODE-CDE            PIC X(1).
001100     05  FILLER                        PIC X(10).
