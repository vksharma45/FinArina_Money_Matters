000100*----------------------------------------------------------
000110*CRCDCLC.CPY
000120*DERIVED DUE-STATUS FIGURES -- COMPUTED, NEVER STORED.
000130*GOES WITH CRCDREC; COPY BOTH INTO WORKING-STORAGE, NEVER
000140*INTO THE FILE SECTION.
000150*----------------------------------------------------------
000160 01  CC-DERIVED-FIGURES.
000170     05  CC-AVAILABLE-CREDIT-AT         PIC S9(13)V9(2) COMP-3.
000180     05  CC-UTILIZATION-PCT-RT          PIC S9(5)V9(4)  COMP-3.
000190     05  CC-DAYS-UNTIL-DUE-CT           PIC S9(7)       COMP-3.
000200     05  CC-DUE-STATUS-CDE              PIC X(7).
000210         88  CC-STATUS-IS-OVERDUE          VALUE 'OVERDUE'.
000220         88  CC-STATUS-IS-WARNING          VALUE 'WARNING'.
000230         88  CC-STATUS-IS-OK               VALUE 'OK'.
000240     05  CC-ALERT-MESSAGE-TXT           PIC X(120).
000250     05  FILLER                         PIC X(4).
