000100*----------------------------------------------------------
000200*PRTREQ.CPY
000300*PORTFOLIO-VALUATION-SUMMARY REQUEST LAYOUT.  ONE TRANSACTION PER
000400*RUN -- PORTSUM IS DRIVEN BY A SINGLE REQUEST NAMING THE ONE
000500*PORTFOLIO TO SUMMARIZE, NOT A FEED READER.  ADDED UNDER PL-0464.
000600*----------------------------------------------------------
000700 01  PQ-PORTFOLIO-REQUEST.
000800     05  PQ-PORTFOLIO-ID               PIC 9(9).
000900     05  FILLER                        PIC X(10).
