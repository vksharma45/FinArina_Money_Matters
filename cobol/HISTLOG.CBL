000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ASSET-HISTORY-LOGGER.
000300     AUTHOR. T MCALISTER.
000400     INSTALLATION. DST SYSTEMS - PORTFOLIO LEDGER UNIT.
000500     DATE WRITTEN. 03/11/1991.
000600     DATE COMPILED. 03/11/1991.
000700     SECURITY.  COMPANY CONFIDENTIAL - PORTFOLIO LEDGER DATA.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 03/11/91 TM   ORIG  INITIAL CODING. WRITES BUY/SELL HISTORY
001200*                     ROWS OFF THE ASSET-MAINTENANCE TRANSACTION
001300*                     FEED. TICKET PL-0114.
001400* 07/22/91 TM   0091  ADDED PRICE-UPDATE AND QUANTITY-UPDATE
001500*                     ACTION TYPES. TICKET PL-0162.
001600* 02/06/92 RHD  0133  AUTO-REMARKS FOR PRICE-UPDATE/QUANTITY-
001700*                     UPDATE ROWS PER PORTFOLIO MGMT REQUEST.
001800* 11/18/93 RHD  0210  SELL QUANTITY NOW STORED NEGATED, NOT
001900*                     POSITIVE WITH A SEPARATE SIGN FLAG.
002000* 05/02/95 JQP  0267  REWORKED HISTORY READBACK TO SORT ACTION-
002100*                     DTE DESCENDING, HISTORY-ID DESCENDING.
002200* 09/14/96 JQP  0301  ADDED DEFAULT-TO-TODAY LOGIC FOR ACTION-
002300*                     DTE WHEN CALLER SUPPLIES NO DATE.
002400* 01/05/98 KLS  0355  CENTURY WINDOWING ON RUN-DATE PREP FOR
002500*                     CCYYMMDD EXPANSION.  Y2K READINESS ITEM.
002600* 06/30/99 KLS  0372  Y2K CERTIFICATION PASS.  CONFIRMED ALL
002700*                     DATE-BEARING FIELDS CARRY FULL 4-DIGIT
002800*                     CENTURY/YEAR AND REDEFINES STILL LINE UP.
002900* 04/11/01 BWN  0418  HISTORY-ID NOW ASSIGNED FROM THE RUN
003000*                     PARM RATHER THAN HARD-CODED IN TEST DECKS.
003100* 10/09/06 BWN  0455  REMARKS-TXT WIDENED, TRUNCATION COMPLAINTS
003200*                     FROM PORTFOLIO OPS.
003300* 03/02/09 RHD  0471  ASSET-TRANS-FILE WAS DECLARED AGAINST THE
003400*                     ASSET MASTER LAYOUT INSTEAD OF A TRUE
003500*                     TRANSACTION LAYOUT, SO THE FEED WAS NEVER
003600*                     ACTUALLY BEING READ -- 0000-MAIN-CONTROL
003700*                     JUST FELL THROUGH ON WHATEVER GARBAGE WAS
003800*                     IN THE I-O AREA AT OPEN TIME.  NEW ASSTTRN
003900*                     COPYBOOK ADDED; TRANSACTION FEED IS NOW
004000*                     READ IN A LOOP AND 2000-PROCESS-REQUEST
004100*                     DISPATCHES ON THE INCOMING REQUEST'S OWN
004200*                     ACTION CODE, NOT ON THE OUTPUT RECORD'S.
004300*                     LIST ACTION WIRED IN SO HISTORY READBACK
004400*                     (200-READ-HISTORY-FOR-ASSET) IS FINALLY
004500*                     CALLED FROM SOMEWHERE.  TICKET PL-0471.
004600* 03/02/09 RHD  0471  220-SORT-HISTORY-TABLE WAS A NO-OP -- SET
004700*                     THE INDEX TO THE ROW COUNT AND FELL
004800*                     THROUGH WITHOUT EVER REORDERING ANYTHING.
004900*                     TABLE NOW CARRIES A TRUE VARIABLE-LENGTH
005000*                     OCCURS WITH ASCENDING KEY AND IS SORTED
005100*                     WITH THE SORT VERB; CALLER WALKS IT BACK
005200*                     TO FRONT FOR NEWEST-FIRST ORDER.
005300*--------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    ASSET-HISTORY-FILE IS OPENED OUTPUT AT THE START OF THE RUN,
006300*    BUT A LIST ACTION CLOSES IT AND REOPENS IT INPUT THEN EXTEND
006400*    PARTWAY THROUGH (200-READ-HISTORY-FOR-ASSET) SO THE READBACK
006500*    CAN SEE ROWS THIS SAME RUN ALREADY WROTE.  PL-0471.
006600     SELECT ASSET-HISTORY-FILE ASSIGN TO "HISTFILE"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-HIST-FILE-STATUS.
006900*    ASSET-TRANS-FILE IS THE INCOMING MAINTENANCE-ACTION FEED THAT
007000*    DRIVES THIS WHOLE PROGRAM -- PL-0471.
007100     SELECT ASSET-TRANS-FILE ASSIGN TO "ASSTFILE"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-ASST-FILE-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ASSET-HISTORY-FILE.
007700 COPY HISTREC.
007800 FD  ASSET-TRANS-FILE.
007900 COPY ASSTTRN.
008000 WORKING-STORAGE SECTION.
008100 01  WS-FILE-STATUSES.
008200     05  WS-HIST-FILE-STATUS          PIC X(2).
008300         88  WS-HIST-OK                   VALUE '00'.
008400         88  WS-HIST-EOF                  VALUE '10'.
008500     05  WS-ASST-FILE-STATUS          PIC X(2).
008600         88  WS-ASST-OK                   VALUE '00'.
008700         88  WS-ASST-EOF                  VALUE '10'.
008800     05  FILLER                       PIC X(4).
008900 01  WS-SWITCHES.
009000     05  WS-MORE-HISTORY-SW           PIC X(1)  VALUE 'Y'.
009100         88  WS-MORE-HISTORY               VALUE 'Y'.
009200         88  WS-NO-MORE-HISTORY            VALUE 'N'.
009300     05  WS-MORE-TRANS-SW             PIC X(1)  VALUE 'Y'.
009400         88  WS-MORE-TRANS                 VALUE 'Y'.
009500         88  WS-NO-MORE-TRANS              VALUE 'N'.
009600     05  FILLER                       PIC X(4).
009700 77  WS-HIST-ROW-COUNT                COMP     PIC 9(7) VALUE ZERO.
009800 77  WS-MATCH-COUNT                   COMP     PIC 9(7) VALUE ZERO.
009900 77  WS-SUBSCRIPT-IX                  COMP     PIC 9(4) VALUE ZERO.
010000 COPY RUNDATE.
010100*--------------------------------------------------------------
010200* WK-TRANSACTION-REQUEST IS THE WORKING COPY OF THE INCOMING
010300* TRANSACTION -- POPULATED FROM AT-ASSET-TRANS-RECORD EACH TIME
010400* 2510-READ-NEXT-TRANSACTION READS A ROW, THEN HANDED TO
010500* 2000-PROCESS-REQUEST FOR DISPATCH.  KEPT SEPARATE FROM THE FD
010600* RECORD SO THE I-O AREA CAN BE REUSED WITHOUT DISTURBING THE
010700* VALUES A PARAGRAPH IS STILL WORKING WITH.
010800*--------------------------------------------------------------
010900 01  WK-TRANSACTION-REQUEST.
011000     05  WK-REQ-ACTION-CDE            PIC X(20).
011100         88  WK-REQ-IS-BUY                VALUE 'BUY'.
011200         88  WK-REQ-IS-SELL               VALUE 'SELL'.
011300         88  WK-REQ-IS-PRICE-UPDATE       VALUE 'PRICE_UPDATE'.
011400         88  WK-REQ-IS-QUANTITY-UPDATE    VALUE 'QUANTITY_UPDATE'.
011500         88  WK-REQ-IS-LIST               VALUE 'LIST'.
011600     05  WK-REQ-ASSET-ID              PIC 9(9).
011700     05  WK-REQ-QUANTITY-CT           PIC S9(11)V9(4) COMP-3.
011800     05  WK-REQ-OLD-QUANTITY-CT       PIC S9(11)V9(4) COMP-3.
011900     05  WK-REQ-PRICE-AT              PIC S9(13)V9(2) COMP-3.
012000     05  WK-REQ-OLD-PRICE-AT          PIC S9(13)V9(2) COMP-3.
012100     05  WK-REQ-REMARKS-TXT           PIC X(500).
012200     05  FILLER                       PIC X(4).
012300*--------------------------------------------------------------
012400* WK-HIST-SORT-TABLE IS BUILT FRESH EVERY TIME A LIST ACTION IS
012500* PROCESSED -- ONE ENTRY PER HISTORY ROW ON FILE FOR THE ASSET
012600* REQUESTED.  DECLARED AS A VARIABLE-LENGTH OCCURS SO THE SORT
012700* VERB BELOW ONLY TOUCHES THE ROWS ACTUALLY LOADED, NOT ALL 500
012800* SLOTS.  ASCENDING KEY IS DTE THEN HISTORY-ID; THE CALLER WALKS
012900* THE SORTED TABLE BACK TO FRONT TO GET NEWEST-FIRST ORDER.
013000*--------------------------------------------------------------
013100 01  WK-HIST-SORT-TABLE.
013200     05  WK-HIST-ENTRY OCCURS 1 TO 500 TIMES
013300                        DEPENDING ON WS-MATCH-COUNT
013400                        ASCENDING KEY IS WK-HIST-SORT-DTE
013500                                       WK-HIST-SORT-ID
013600                        INDEXED BY WK-HIST-IX.
013700         10  WK-HIST-SORT-DTE          PIC 9(8).
013800         10  WK-HIST-SORT-ID           PIC 9(9).
013900         10  WK-HIST-SORT-DTE-R REDEFINES WK-HIST-SORT-DTE.
014000             15  WK-HIST-SORT-CC        PIC 9(2).
014100             15  WK-HIST-SORT-YY        PIC 9(2).
014200             15  WK-HIST-SORT-MM        PIC 9(2).
014300             15  WK-HIST-SORT-DD        PIC 9(2).
014400         10  WK-HIST-SORT-ACTION-CDE   PIC X(20).
014500         10  WK-HIST-SORT-QTY-DELTA    PIC S9(11)V9(4) COMP-3.
014600         10  WK-HIST-SORT-PRICE-AT     PIC S9(13)V9(2) COMP-3.
014700         10  WK-HIST-SORT-REMARKS      PIC X(500).
014800         10  FILLER                    PIC X(4).
014900 01  WK-EDIT-AMOUNTS.
015000     05  WK-EDIT-OLD-QUANTITY-CT      PIC -9(10).9(4).
015100     05  WK-EDIT-NEW-QUANTITY-CT      PIC -9(10).9(4).
015200     05  WK-EDIT-OLD-PRICE-AT         PIC -9(12).99.
015300     05  WK-EDIT-NEW-PRICE-AT         PIC -9(12).99.
015400     05  FILLER                       PIC X(4).
015500 PROCEDURE DIVISION.
015600 0000-MAIN-CONTROL.
015700*    DRIVES THE WHOLE RUN -- READ THE TRANSACTION FEED ONE ROW
015800*    AT A TIME AND DISPATCH EACH ROW AS IT COMES IN.  EVERY ROW
015900*    IS EITHER A HISTORY-POSTING ACTION (BUY/SELL/PRICE-UPDATE/
016000*    QUANTITY-UPDATE) OR A LIST ACTION THAT JUST READS BACK AND
016100*    DISPLAYS WHAT HAS BEEN POSTED SO FAR FOR ONE ASSET.
016200     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
016300     PERFORM 1100-GET-RUN-DATE THRU 1100-GET-RUN-DATE-EXIT.
016400     PERFORM 2500-PROCESS-ALL-TRANSACTIONS
016500         THRU 2500-PROCESS-ALL-TRANSACTIONS-EXIT.
016600     PERFORM 9900-WRAP-UP THRU 9900-WRAP-UP-EXIT.
016700     STOP RUN.
016800 1000-INITIALIZE.
016900*    ASSET-HISTORY-FILE IS OPENED OUTPUT HERE, NOT EXTEND -- A RUN
017000*    OF THIS PROGRAM OWNS A FRESH HISTORY FILE FOR THE STEP.  A
017100*    LIST ACTION LATER IN THE SAME RUN REOPENS IT ON ITS OWN.
017200     OPEN OUTPUT ASSET-HISTORY-FILE.
017300     OPEN INPUT ASSET-TRANS-FILE.
017400     MOVE ZERO TO WS-HIST-ROW-COUNT.
017500     SET WS-MORE-TRANS TO TRUE.
017600 1000-INITIALIZE-EXIT.
017700     EXIT.
017800 1100-GET-RUN-DATE.
017900*    RUN-DATE SUPPLIED BY THE JCL PARM CARD IN PRODUCTION; A
018000*    WORKING VALUE STANDS IN FOR IT WHEN THIS PARAGRAPH RUNS
018100*    UNDER A TEST DECK WITH NO PARM PRESENT.
018200     ACCEPT WK-RUN-DATE-6 FROM DATE.
018300     MOVE WK-RUN-DATE-6(1:2) TO WK-RUN-YY.
018400     MOVE WK-RUN-DATE-6(3:2) TO WK-RUN-MM.
018500     MOVE WK-RUN-DATE-6(5:2) TO WK-RUN-DD.
018600     IF WK-RUN-YY < 50
018700         SET WK-CENTURY-IS-20 TO TRUE
018800         MOVE 20 TO WK-RUN-CC
018900     ELSE
019000         SET WK-CENTURY-IS-19 TO TRUE
019100         MOVE 19 TO WK-RUN-CC
019200     END-IF.
019300 1100-GET-RUN-DATE-EXIT.
019400     EXIT.
019500 2500-PROCESS-ALL-TRANSACTIONS.
019600*    ONE PASS OVER THE TRANSACTION FEED.  PL-0471.
019700     PERFORM 2510-READ-NEXT-TRANSACTION
019800         THRU 2510-READ-NEXT-TRANSACTION-EXIT
019900         UNTIL WS-NO-MORE-TRANS.
020000 2500-PROCESS-ALL-TRANSACTIONS-EXIT.
020100     EXIT.
020200 2510-READ-NEXT-TRANSACTION.
020300     READ ASSET-TRANS-FILE
020400         AT END SET WS-NO-MORE-TRANS TO TRUE
020500     END-READ.
020600     IF WS-NO-MORE-TRANS GO TO 2510-READ-NEXT-TRANSACTION-EXIT END-IF.
020700*    COPY THE I-O AREA INTO WORKING STORAGE BEFORE DISPATCHING --
020800*    A LIST ACTION RE-OPENS ASSET-HISTORY-FILE PARTWAY THROUGH
020900*    2000-PROCESS-REQUEST AND WE DON'T WANT THAT TOUCHING THE
021000*    TRANSACTION I-O AREA.
021100     MOVE AT-ACTION-CDE            TO WK-REQ-ACTION-CDE.
021200     MOVE AT-ASSET-ID              TO WK-REQ-ASSET-ID.
021300     MOVE AT-QUANTITY-CT           TO WK-REQ-QUANTITY-CT.
021400     MOVE AT-OLD-QUANTITY-CT       TO WK-REQ-OLD-QUANTITY-CT.
021500     MOVE AT-PRICE-AT              TO WK-REQ-PRICE-AT.
021600     MOVE AT-OLD-PRICE-AT          TO WK-REQ-OLD-PRICE-AT.
021700     MOVE AT-REMARKS-TXT           TO WK-REQ-REMARKS-TXT.
021800     PERFORM 2000-PROCESS-REQUEST THRU 2000-PROCESS-REQUEST-EXIT.
021900 2510-READ-NEXT-TRANSACTION-EXIT.
022000     EXIT.
022100 2000-PROCESS-REQUEST.
022200*    DISPATCH ON THE INCOMING TRANSACTION'S OWN ACTION CODE.
022300*    PL-0471 -- USED TO TEST THE OUTPUT RECORD'S ACTION-CDE 88S
022400*    HERE, WHICH IS NEVER SET UNTIL AFTER THE BRANCH IS TAKEN.
022500     EVALUATE TRUE
022600         WHEN WK-REQ-IS-BUY
022700             PERFORM 100-RECORD-BUY THRU 100-RECORD-BUY-EXIT
022800         WHEN WK-REQ-IS-SELL
022900             PERFORM 110-RECORD-SELL THRU 110-RECORD-SELL-EXIT
023000         WHEN WK-REQ-IS-PRICE-UPDATE
023100             PERFORM 120-RECORD-PRICE-UPDATE
023200                 THRU 120-RECORD-PRICE-UPDATE-EXIT
023300         WHEN WK-REQ-IS-QUANTITY-UPDATE
023400             PERFORM 130-RECORD-QUANTITY-UPDATE
023500                 THRU 130-RECORD-QUANTITY-UPDATE-EXIT
023600         WHEN WK-REQ-IS-LIST
023700             PERFORM 200-READ-HISTORY-FOR-ASSET
023800                 THRU 200-READ-HISTORY-FOR-ASSET-EXIT
023900             PERFORM 230-DISPLAY-HISTORY-TABLE
024000                 THRU 230-DISPLAY-HISTORY-TABLE-EXIT
024100         WHEN OTHER
024200             DISPLAY 'HISTLOG - UNKNOWN ACTION CODE REJECTED'
024300     END-EVALUATE.
024400 2000-PROCESS-REQUEST-EXIT.
024500     EXIT.
024600 100-RECORD-BUY.
024700*    A BUY ROW CARRIES WHATEVER REMARKS-TXT THE CALLER SUPPLIED ON
024800*    THE TRANSACTION -- UNLIKE PRICE-UPDATE/QUANTITY-UPDATE BELOW,
024900*    THERE IS NO OLD VALUE TO COMPARE AGAINST SO NOTHING IS AUTO-
025000*    GENERATED HERE.
025100     MOVE WK-REQ-ASSET-ID          TO AH-ASSET-ID.
025200     SET AH-ACTION-IS-BUY             TO TRUE.
025300     MOVE WK-REQ-QUANTITY-CT        TO AH-QUANTITY-DELTA-CT.
025400     MOVE WK-REQ-PRICE-AT           TO AH-PRICE-AT-ACTION-AT.
025500     PERFORM 140-DEFAULT-ACTION-DATE
025600         THRU 140-DEFAULT-ACTION-DATE-EXIT.
025700     MOVE WK-REQ-REMARKS-TXT        TO AH-REMARKS-TXT.
025800     PERFORM 150-WRITE-HISTORY-ROW
025900         THRU 150-WRITE-HISTORY-ROW-EXIT.
026000 100-RECORD-BUY-EXIT.
026100     EXIT.
026200 110-RECORD-SELL.
026300*    SELL QUANTITY IS NEGATED BEFORE IT GOES TO AH-QUANTITY-DELTA-CT
026400*    SO A RUNNING TOTAL OF DELTAS FOR AN ASSET ADDS UP TO ITS
026500*    CURRENT SHARE COUNT WITHOUT THE READER HAVING TO KNOW WHICH
026600*    ACTION CODE WENT WITH EACH ROW.  PL-0210.
026700     MOVE WK-REQ-ASSET-ID          TO AH-ASSET-ID.
026800     SET AH-ACTION-IS-SELL            TO TRUE.
026900     COMPUTE AH-QUANTITY-DELTA-CT = WK-REQ-QUANTITY-CT * -1.       PL-0210
027000     MOVE WK-REQ-PRICE-AT           TO AH-PRICE-AT-ACTION-AT.
027100     PERFORM 140-DEFAULT-ACTION-DATE
027200         THRU 140-DEFAULT-ACTION-DATE-EXIT.
027300     MOVE WK-REQ-REMARKS-TXT        TO AH-REMARKS-TXT.
027400     PERFORM 150-WRITE-HISTORY-ROW
027500         THRU 150-WRITE-HISTORY-ROW-EXIT.
027600 110-RECORD-SELL-EXIT.
027700     EXIT.
027800 120-RECORD-PRICE-UPDATE.
027900*    REMARKS ARE ALWAYS AUTO-GENERATED FOR A PRICE-UPDATE ROW --
028000*    THE CALLER'S REMARKS-TXT, IF ANY, IS IGNORED HERE.
028100     MOVE WK-REQ-ASSET-ID          TO AH-ASSET-ID.
028200     SET AH-ACTION-IS-PRICE-UPDATE    TO TRUE.
028300     MOVE ZERO                      TO AH-QUANTITY-DELTA-CT.
028400     MOVE WK-REQ-PRICE-AT           TO AH-PRICE-AT-ACTION-AT.
028500     MOVE WK-REQ-OLD-PRICE-AT       TO WK-EDIT-OLD-PRICE-AT.
028600     MOVE WK-REQ-PRICE-AT           TO WK-EDIT-NEW-PRICE-AT.
028700     STRING 'PRICE CHANGED FROM ' DELIMITED BY SIZE
028800         WK-EDIT-OLD-PRICE-AT DELIMITED BY SIZE
028900         ' TO ' DELIMITED BY SIZE
029000         WK-EDIT-NEW-PRICE-AT DELIMITED BY SIZE
029100         INTO AH-REMARKS-TXT.
029200     PERFORM 140-DEFAULT-ACTION-DATE
029300         THRU 140-DEFAULT-ACTION-DATE-EXIT.
029400     PERFORM 150-WRITE-HISTORY-ROW
029500         THRU 150-WRITE-HISTORY-ROW-EXIT.
029600 120-RECORD-PRICE-UPDATE-EXIT.
029700     EXIT.
029800 130-RECORD-QUANTITY-UPDATE.
029900*    REMARKS ARE ALWAYS AUTO-GENERATED FOR A QUANTITY-UPDATE ROW
030000*    -- THE CALLER'S REMARKS-TXT, IF ANY, IS IGNORED HERE.
030100     MOVE WK-REQ-ASSET-ID          TO AH-ASSET-ID.
030200     SET AH-ACTION-IS-QUANTITY-UPDATE TO TRUE.
030300     COMPUTE AH-QUANTITY-DELTA-CT =
030400         WK-REQ-QUANTITY-CT - WK-REQ-OLD-QUANTITY-CT.
030500     MOVE WK-REQ-PRICE-AT           TO AH-PRICE-AT-ACTION-AT.
030600     MOVE WK-REQ-OLD-QUANTITY-CT    TO WK-EDIT-OLD-QUANTITY-CT.
030700     MOVE WK-REQ-QUANTITY-CT        TO WK-EDIT-NEW-QUANTITY-CT.
030800     STRING 'QUANTITY CHANGED FROM ' DELIMITED BY SIZE
030900         WK-EDIT-OLD-QUANTITY-CT DELIMITED BY SIZE
031000         ' TO ' DELIMITED BY SIZE
031100         WK-EDIT-NEW-QUANTITY-CT DELIMITED BY SIZE
031200         INTO AH-REMARKS-TXT.
031300     PERFORM 140-DEFAULT-ACTION-DATE
031400         THRU 140-DEFAULT-ACTION-DATE-EXIT.
031500     PERFORM 150-WRITE-HISTORY-ROW
031600         THRU 150-WRITE-HISTORY-ROW-EXIT.
031700 130-RECORD-QUANTITY-UPDATE-EXIT.
031800     EXIT.
031900 140-DEFAULT-ACTION-DATE.
032000*    A CALLER THAT SUPPLIES NO ACTION DATE ON THE TRANSACTION GETS
032100*    TODAY'S RUN DATE -- PL-0301.
032200     IF AH-ACTION-DTE-R = ZERO
032300         MOVE WK-RUN-DATE-8 TO AH-ACTION-DTE-R
032400     END-IF.
032500 140-DEFAULT-ACTION-DATE-EXIT.
032600     EXIT.
032700 150-WRITE-HISTORY-ROW.
032800*    HISTORY-ID IS ASSIGNED FROM A RUNNING COUNTER, NOT FROM THE
032900*    TRANSACTION -- PL-0418.  EVERY POSTING PARAGRAPH ABOVE ROUTES
033000*    THROUGH HERE SO THE COUNTER ONLY HAS ONE PLACE IT IS BUMPED.
033100     ADD 1 TO WS-HIST-ROW-COUNT.
033200     MOVE WS-HIST-ROW-COUNT TO AH-HISTORY-ID.
033300     WRITE AH-ASSET-HISTORY-RECORD.
033400 150-WRITE-HISTORY-ROW-EXIT.
033500     EXIT.
033600 200-READ-HISTORY-FOR-ASSET.
033700*    REWINDS ASSET-HISTORY-FILE TO PICK UP EVERY ROW POSTED SO
033800*    FAR THIS RUN (INCLUDING ROWS WRITTEN EARLIER IN THIS SAME
033900*    PASS), LOADS THE ONES FOR WK-REQ-ASSET-ID INTO THE SORT
034000*    TABLE, THEN RE-OPENS FOR EXTEND SO 150-WRITE-HISTORY-ROW
034100*    CAN KEEP APPENDING ON THE NEXT POSTING ACTION.  PL-0471.
034200     CLOSE ASSET-HISTORY-FILE.
034300     OPEN INPUT ASSET-HISTORY-FILE.
034400     MOVE ZERO TO WS-MATCH-COUNT.
034500     SET WS-MORE-HISTORY TO TRUE.
034600     PERFORM 210-BUILD-HISTORY-TABLE THRU 210-BUILD-HISTORY-TABLE-EXIT
034700         UNTIL WS-NO-MORE-HISTORY.
034800     CLOSE ASSET-HISTORY-FILE.
034900     OPEN EXTEND ASSET-HISTORY-FILE.
035000     PERFORM 220-SORT-HISTORY-TABLE THRU 220-SORT-HISTORY-TABLE-EXIT.
035100 200-READ-HISTORY-FOR-ASSET-EXIT.
035200     EXIT.
035300 210-BUILD-HISTORY-TABLE.
035400     READ ASSET-HISTORY-FILE
035500         AT END SET WS-NO-MORE-HISTORY TO TRUE
035600     END-READ.
035700     IF WS-NO-MORE-HISTORY OR AH-ASSET-ID NOT = WK-REQ-ASSET-ID
035800         GO TO 210-BUILD-HISTORY-TABLE-EXIT
035900     END-IF.
036000     ADD 1 TO WS-MATCH-COUNT.
036100     SET WK-HIST-IX TO WS-MATCH-COUNT.
036200     MOVE AH-ACTION-DTE-R        TO WK-HIST-SORT-DTE (WK-HIST-IX).
036300     MOVE AH-HISTORY-ID          TO WK-HIST-SORT-ID  (WK-HIST-IX).
036400     MOVE AH-ACTION-CDE          TO WK-HIST-SORT-ACTION-CDE (WK-HIST-IX).
036500     MOVE AH-QUANTITY-DELTA-CT   TO WK-HIST-SORT-QTY-DELTA  (WK-HIST-IX).
036600     MOVE AH-PRICE-AT-ACTION-AT  TO WK-HIST-SORT-PRICE-AT   (WK-HIST-IX).
036700     MOVE AH-REMARKS-TXT         TO WK-HIST-SORT-REMARKS    (WK-HIST-IX).
036800 210-BUILD-HISTORY-TABLE-EXIT.
036900     EXIT.
037000 220-SORT-HISTORY-TABLE.
037100*    NEWEST FIRST MEANS ACTION-DTE DESCENDING THEN HISTORY-ID
037200*    DESCENDING -- THE TABLE IS KEYED ASCENDING SO THE CALLER
037300*    WALKS IT BACK TO FRONT.  WK-HIST-ENTRY IS A VARIABLE-LENGTH
037400*    OCCURS DEPENDING ON WS-MATCH-COUNT SO THE SORT VERB ONLY
037500*    TOUCHES THE ROWS THAT WERE ACTUALLY LOADED.  PL-0471 --
037600*    THIS PARAGRAPH USED TO JUST SET THE INDEX TO THE ROW COUNT
037700*    AND FALL THROUGH WITHOUT SORTING ANYTHING.
037800     IF WS-MATCH-COUNT > 1
037900         SORT WK-HIST-ENTRY
038000             ASCENDING KEY WK-HIST-SORT-DTE WK-HIST-SORT-ID
038100     END-IF.
038200 220-SORT-HISTORY-TABLE-EXIT.
038300     EXIT.
038400 230-DISPLAY-HISTORY-TABLE.
038500*    WALKS THE SORTED TABLE BACK TO FRONT SO THE NEWEST ROW
038600*    PRINTS FIRST, PER THE HISTORY-READBACK RULE.  PL-0471.
038700     IF WS-MATCH-COUNT = 0
038800         DISPLAY 'HISTLOG - NO HISTORY FOUND FOR ASSET '
038900             WK-REQ-ASSET-ID
039000         GO TO 230-DISPLAY-HISTORY-TABLE-EXIT
039100     END-IF.
039200     PERFORM 235-DISPLAY-ONE-ENTRY THRU 235-DISPLAY-ONE-ENTRY-EXIT
039300         VARYING WK-HIST-IX FROM WS-MATCH-COUNT BY -1
039400         UNTIL WK-HIST-IX < 1.
039500 230-DISPLAY-HISTORY-TABLE-EXIT.
039600     EXIT.
039700 235-DISPLAY-ONE-ENTRY.
039800*    THREE DISPLAY STATEMENTS PER ROW, NOT ONE -- THE COMBINED LINE
039900*    RAN PAST WHAT THE OPERATOR CONSOLE COULD SHOW CLEANLY ONCE
040000*    REMARKS-TXT WAS WIDENED TO X(500) UNDER PL-0455.
040100     DISPLAY 'HIST-ID ' WK-HIST-SORT-ID (WK-HIST-IX)
040200         ' DTE ' WK-HIST-SORT-DTE (WK-HIST-IX)
040300         ' ACTION ' WK-HIST-SORT-ACTION-CDE (WK-HIST-IX).
040400     DISPLAY '   QTY-DELTA ' WK-HIST-SORT-QTY-DELTA (WK-HIST-IX)
040500         ' PRICE-AT ' WK-HIST-SORT-PRICE-AT (WK-HIST-IX).
040600     DISPLAY '   REMARKS ' WK-HIST-SORT-REMARKS (WK-HIST-IX).
040700 235-DISPLAY-ONE-ENTRY-EXIT.
040800     EXIT.
040900 9900-WRAP-UP.
041000*    CLOSES BOTH FILES -- ASSET-HISTORY-FILE IS WHATEVER OPEN MODE
041100*    IT WAS LAST LEFT IN, EXTEND IF A LIST ACTION RAN, OUTPUT
041200*    OTHERWISE.
041300     CLOSE ASSET-HISTORY-FILE.
041400     CLOSE ASSET-TRANS-FILE.
041500 9900-WRAP-UP-EXIT.
041600     EXIT.
