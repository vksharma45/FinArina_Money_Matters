000100*----------------------------------------------------------
000110*ASTGRREC.CPY
000120*ASSET-GROUP RECORD LAYOUT.  A USER-DEFINED BASKET OF ASSETS
000130*PULLED TOGETHER FOR A SINGLE PERFORMANCE ROLL-UP (GRPPERF).
000140*MEMBERSHIP ITSELF LIVES IN GRPMBREC, NOT HERE.  FD-LEVEL
000150*LAYOUT ONLY -- SEE ASTGCLC FOR THE DERIVED-VALUE WORKING
000160*STORAGE.
000170*----------------------------------------------------------
000180 01  AG-ASSET-GROUP-RECORD.
000190     05  AG-GROUP-ID                   PIC 9(9).
000200     05  AG-GROUP-NAME                 PIC X(100).
000210     05  AG-DESCRIPTION-TXT            PIC X(500).
000220     05  AG-CREATED-DTE.
000230         10  AG-CREATED-YYYY-DTE.
000240             15  AG-CREATED-CC-DTE     PIC 9(2).
000250             15  AG-CREATED-YY-DTE     PIC 9(2).
000260         10  AG-CREATED-MM-DTE         PIC 9(2).
000270         10  AG-CREATED-DD-DTE         PIC 9(2).
000280     05  AG-CREATED-DTE-R REDEFINES AG-CREATED-DTE
000290                                       PIC 9(8).
000300     05  FILLER                        PIC X(20).
