000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CREDIT-CARD-DUE-STATUS.
000300     AUTHOR. B NEWSOME.
000400     INSTALLATION. DST SYSTEMS - PORTFOLIO LEDGER UNIT.
000500     DATE WRITTEN. 04/21/1998.
000600     DATE COMPILED. 04/21/1998.
000700     SECURITY.  COMPANY CONFIDENTIAL - PORTFOLIO LEDGER DATA.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 04/21/98 BWN  ORIG  INITIAL CODING.  DUE-STATUS AND ALERT
001200*                     TEXT FOR CARDS UNDER ONE PORTFOLIO.
001300*                     CENTURY WINDOWING BUILT IN FROM DAY ONE.
001400*                     Y2K READINESS ITEM.  TICKET PL-0352.
001500* 10/05/98 BWN  0359  ADDED UPCOMING-DUE FILTER (DUE-DATE <=
001600*                     TODAY+5) AND OVERDUE FILTER (DUE-DATE <
001700*                     TODAY) AS SEPARATE ENTRY SWITCHES.
001800* 06/21/99 KLS  0374  Y2K CERTIFICATION PASS.  RAN THE SUITE
001900*                     WITH A RUN-DATE IN 2000 AND CONFIRMED
002000*                     DAYS-UNTIL-DUE STILL COMES OUT RIGHT.
002100* 03/09/01 KLS  0409  AVAILABLE-CREDIT GUARDED AGAINST A
002200*                     NEGATIVE CREDIT-LIMIT DATA ERROR.
002300* 08/17/03 BWN  0433  UTILIZATION-PCT NOW ZEROED WHEN CREDIT-
002400*                     LIMIT IS ZERO INSTEAD OF ABENDING ON THE
002500*                     DIVIDE.
002600* 01/30/07 BWN  0460  ALERT-MESSAGE-TXT WIDENED AND NOW CARRIES
002700*                     THE DAY COUNT FOR OVERDUE CARDS TOO.
002800* 11/14/11 KLS  0481  DAYS-UNTIL-DUE WAS SUBTRACTING CCYYMMDD
002900*                     DIGITS DIRECTLY -- CAME OUT WRONG WHENEVER
003000*                     THE DUE DATE FELL IN A LATER MONTH THAN THE
003100*                     RUN DATE.  REPLACED WITH A TRUE JULIAN-DAY
003200*                     CONVERSION (220-CONVERT-DATE-TO-JULIAN)
003300*                     BEFORE THE SUBTRACTION.  CAUGHT BY YEAR-END
003400*                     OVERDUE REPORT RECONCILIATION.
003500* 08/22/11 RAP  0482  WS-REQUESTED-PORTFOLIO-ID WAS NEVER SET FROM
003600*                     ANYWHERE -- NO LINKAGE, NO ACCEPT, NO REQUEST
003700*                     FILE -- SO THE PORTFOLIO FILTER IN 110-READ-
003800*                     NEXT-CARD COULD NEVER MATCH A REAL CARD.  ADDED
003900*                     CARD-STATUS-REQUEST-FILE (CCREQ.CPY) AND
004000*                     1010-READ-CARD-STATUS-REQUEST TO LOAD THE
004100*                     PORTFOLIO-ID AND FILTER-MODE FROM THE RUN'S
004200*                     REQUEST TRANSACTION BEFORE THE READ LOOP STARTS.
004300* 11/02/11 RAP  0484  THE PL-0460 ENTRY ABOVE CLAIMED THE ALERT TEXT
004400*                     ALREADY CARRIED THE DAY COUNT FOR OVERDUE CARDS;
004500*                     IT NEVER DID -- 300-FORMAT-ALERT-MESSAGE ONLY
004600*                     STRUNG THE CARD NAME AND A FIXED PHRASE, AND
004700*                     NEVER REFERENCED CC-DAYS-UNTIL-DUE-CT AT ALL.
004800*                     ADDED WK-ALERT-EDIT-AREA TO HOLD IT IN DISPLAY
004900*                     FORM AND STRUNG IT INTO THE OVERDUE AND WARNING
005000*                     BRANCHES.  CAUGHT WHEN A CARDHOLDER CALLED IN
005100*                     ON A PAST-DUE NOTICE THAT NEVER SAID HOW FAR
005200*                     PAST DUE THE ACCOUNT WAS.
005300*--------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    CREDIT-CARD-FILE IS READ ONCE TOP TO BOTTOM -- EVERY CARD NOT
006300*    BELONGING TO THE REQUESTED PORTFOLIO IS SKIPPED IN
006400*    110-READ-NEXT-CARD RATHER THAN THE FILE BEING KEYED OR
006500*    INDEXED BY PORTFOLIO.
006600     SELECT CREDIT-CARD-FILE ASSIGN TO "CRCDFILE"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-CRCD-FILE-STATUS.
006900*    CARD-STATUS-REQUEST-FILE CARRIES THE ONE TRANSACTION THAT
007000*    DRIVES THIS RUN -- THE PORTFOLIO TO REPORT ON AND WHICH OF THE
007100*    THREE FILTERS TO APPLY.  PL-0482.
007200     SELECT CARD-STATUS-REQUEST-FILE ASSIGN TO "CCRQFILE"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-CCRQ-FILE-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  CREDIT-CARD-FILE.
007800 COPY CRCDREC.
007900 FD  CARD-STATUS-REQUEST-FILE.
008000 COPY CCREQ.
008100 WORKING-STORAGE SECTION.
008200 01  WS-FILE-STATUSES.
008300     05  WS-CRCD-FILE-STATUS          PIC X(2).
008400         88  WS-CRCD-OK                   VALUE '00'.
008500         88  WS-CRCD-EOF                  VALUE '10'.
008600     05  WS-CCRQ-FILE-STATUS          PIC X(2).
008700         88  WS-CCRQ-OK                   VALUE '00'.
008800         88  WS-CCRQ-EOF                  VALUE '10'.
008900     05  FILLER                       PIC X(4).
009000 01  WS-SWITCHES.
009100*    WS-FILTER-MODE-CDE PICKS WHICH OF THE THREE REPORT RUNS THIS
009200*    STEP IS -- ALL CARDS, UPCOMING-DUE ONLY (DUE WITHIN
009300*    WS-DAYS-TO-WARN DAYS AND NOT ALREADY PAST DUE), OR OVERDUE
009400*    ONLY.  PL-0359.
009500     05  WS-MORE-CARDS-SW              PIC X(1)  VALUE 'Y'.
009600         88  WS-MORE-CARDS                 VALUE 'Y'.
009700         88  WS-NO-MORE-CARDS              VALUE 'N'.
009800     05  WS-FILTER-MODE-CDE            PIC X(1)  VALUE 'A'.
009900         88  WS-FILTER-IS-ALL              VALUE 'A'.
010000         88  WS-FILTER-IS-UPCOMING         VALUE 'U'.
010100         88  WS-FILTER-IS-OVERDUE          VALUE 'O'.
010200     05  FILLER                       PIC X(4).
010300 COPY RUNDATE.
010400 COPY CRCDCLC.
010500 77  WS-REQUESTED-PORTFOLIO-ID         COMP     PIC 9(9) VALUE ZERO.
010600 77  WS-DAYS-TO-WARN                   COMP     PIC 9(3) VALUE 5.
010700 77  WK-MM-IX                          COMP     PIC 9(2) VALUE ZERO.
010800 01  WK-DATE-MATH-AREA.
010900     05  WK-TODAY-JULIAN-CT            PIC 9(7) COMP-3.
011000     05  WK-DUE-JULIAN-CT              PIC 9(7) COMP-3.
011100     05  WK-DAYS-DIFF-CT               PIC S9(7) COMP-3.
011200     05  WK-DAYS-DIFF-BYTES REDEFINES WK-DAYS-DIFF-CT
011300             PIC X(4).
011400     05  FILLER                       PIC X(4).
011500*--------------------------------------------------------------
011600* WK-JULIAN-CONVERT-AREA IS THE WORK AREA USED BY THE SHARED
011700* 220-CONVERT-DATE-TO-JULIAN ROUTINE.  LOADED ONCE WITH A CCYY/
011800* MM/DD DATE, THE ROUTINE HANDS BACK AN ABSOLUTE DAY NUMBER IN
011900* WK-CONV-RESULT-CT.  CALLED TWICE -- ONCE FOR THE RUN DATE, ONCE
012000* FOR THE DUE DATE -- SO 210-COMPUTE-DAYS-UNTIL-DUE CAN SUBTRACT
012100* TWO TRUE DAY NUMBERS INSTEAD OF SUBTRACTING CCYYMMDD DIGITS.
012200*--------------------------------------------------------------
012300 01  WK-JULIAN-CONVERT-AREA.
012400     05  WK-CONV-CCYY-CT               PIC 9(4) COMP-3.
012500     05  WK-CONV-MM-CT                 PIC 9(2) COMP-3.
012600     05  WK-CONV-DD-CT                 PIC 9(2) COMP-3.
012700     05  WK-CONV-LEAP-SW               PIC X(1).
012800         88  WK-CONV-IS-LEAP               VALUE 'Y'.
012900         88  WK-CONV-NOT-LEAP               VALUE 'N'.
013000     05  WK-CONV-RESULT-CT             PIC 9(7) COMP-3.
013100     05  FILLER                       PIC X(4).
013200*--------------------------------------------------------------
013300* WK-CUM-DAYS-TABLE -- CUMULATIVE DAYS ELAPSED AS OF THE FIRST OF
013400* EACH MONTH FOR A NON-LEAP YEAR (JAN=000, FEB=031 ... DEC=334).
013500* FEBRUARY'S EXTRA DAY IN A LEAP YEAR IS ADDED SEPARATELY BELOW
013600* RATHER THAN CARRYING A SECOND TABLE.
013700*--------------------------------------------------------------
013800 01  WK-CUM-DAYS-TABLE.
013900     05  FILLER                       PIC X(36)
014000             VALUE '000031059090120151181212243273304334'.
014100 01  WK-CUM-DAYS-REDEF REDEFINES WK-CUM-DAYS-TABLE.
014200     05  WK-CUM-DAYS-ENTRY OCCURS 12 TIMES
014300             PIC 9(3).
014400*--------------------------------------------------------------
014500* WK-ALERT-EDIT-AREA HOLDS CC-DAYS-UNTIL-DUE-CT IN DISPLAY FORM SO
014600* 300-FORMAT-ALERT-MESSAGE CAN STRING THE DAY COUNT INTO THE ALERT
014700* TEXT INSTEAD OF A FIXED PHRASE WITH NO NUMBER IN IT -- SAME IDEA
014800* AS ASSTMNT.CBL'S WK-EDIT-AMOUNTS.  CC-DAYS-UNTIL-DUE-CT RUNS
014900* NEGATIVE ONCE A CARD IS PAST DUE, SO THE OVERDUE BRANCH EDITS THE
015000* MAGNITUDE SEPARATELY RATHER THAN STRINGING A MINUS SIGN.  PL-0484.
015100*--------------------------------------------------------------
015200 01  WK-ALERT-EDIT-AREA.
015300     05  WK-EDIT-DAYS-DUE-CT           PIC ZZZZZZ9.
015400     05  WK-EDIT-DAYS-OVERDUE-CT       PIC ZZZZZZ9.
015500     05  FILLER                       PIC X(4).
015600 PROCEDURE DIVISION.
015700 0000-MAIN-CONTROL.
015800*    ONE PASS OVER CREDIT-CARD-FILE FOR ONE PORTFOLIO.  EVERY CARD
015900*    THAT SURVIVES THE REQUESTED FILTER GETS ITS DUE STATUS AND
016000*    ALERT MESSAGE COMPUTED AND DISPLAYED.
016100     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
016200     PERFORM 1010-READ-CARD-STATUS-REQUEST
016300         THRU 1010-READ-CARD-STATUS-REQUEST-EXIT.
016400     PERFORM 1100-GET-RUN-DATE THRU 1100-GET-RUN-DATE-EXIT.
016500     PERFORM 100-READ-CARDS-FOR-PORTFOLIO
016600         THRU 100-READ-CARDS-FOR-PORTFOLIO-EXIT.
016700     PERFORM 9900-WRAP-UP THRU 9900-WRAP-UP-EXIT.
016800     STOP RUN.
016900 1000-INITIALIZE.
017000     OPEN INPUT CREDIT-CARD-FILE.
017100 1000-INITIALIZE-EXIT.
017200     EXIT.
017300 1010-READ-CARD-STATUS-REQUEST.
017400*    LOADS THE PORTFOLIO-ID AND FILTER-MODE FOR THIS RUN FROM THE
017500*    REQUEST TRANSACTION BEFORE THE MAIN READ LOOP OPENS.  PL-0482.
017600     OPEN INPUT CARD-STATUS-REQUEST-FILE.
017700     READ CARD-STATUS-REQUEST-FILE
017800         AT END
017900             DISPLAY 'CCSTAT - NO CARD STATUS REQUEST ON TRANS FILE'
018000     END-READ.
018100     IF NOT WS-CCRQ-EOF
018200         MOVE CD-PORTFOLIO-ID TO WS-REQUESTED-PORTFOLIO-ID
018300         MOVE CD-FILTER-MODE-CDE TO WS-FILTER-MODE-CDE
018400     END-IF.
018500     CLOSE CARD-STATUS-REQUEST-FILE.
018600 1010-READ-CARD-STATUS-REQUEST-EXIT.
018700     EXIT.
018800 1100-GET-RUN-DATE.
018900*    RUN-DATE SUPPLIED BY THE JCL PARM CARD IN PRODUCTION; WHEN NONE
019000*    IS PRESENT WE FALL BACK TO THE SYSTEM DATE SO A TEST DECK CAN
019100*    STILL BE RUN COLD.  CENTURY WINDOWING ADDED FOR Y2K.
019200     ACCEPT WK-RUN-DATE-6 FROM DATE.
019300     MOVE WK-RUN-DATE-6(1:2) TO WK-RUN-YY.
019400     MOVE WK-RUN-DATE-6(3:2) TO WK-RUN-MM.
019500     MOVE WK-RUN-DATE-6(5:2) TO WK-RUN-DD.
019600     IF WK-RUN-YY < 50
019700         SET WK-CENTURY-IS-20 TO TRUE
019800         MOVE 20 TO WK-RUN-CC
019900     ELSE
020000         SET WK-CENTURY-IS-19 TO TRUE
020100         MOVE 19 TO WK-RUN-CC
020200     END-IF.
020300 1100-GET-RUN-DATE-EXIT.
020400     EXIT.
020500 100-READ-CARDS-FOR-PORTFOLIO.
020600*    DRIVES THE READ LOOP OVER THE WHOLE FILE -- ONE PASS PER RUN,
020700*    NO RESCAN.
020800     SET WS-MORE-CARDS TO TRUE.
020900     PERFORM 110-READ-NEXT-CARD THRU 110-READ-NEXT-CARD-EXIT
021000         UNTIL WS-NO-MORE-CARDS.
021100 100-READ-CARDS-FOR-PORTFOLIO-EXIT.
021200     EXIT.
021300 110-READ-NEXT-CARD.
021400*    PORTFOLIO FILTER FIRST, THEN THE STATUS COMPUTE, THEN THE
021500*    UPCOMING/OVERDUE FILTER -- THE SECOND FILTER HAS TO RUN AFTER
021600*    200-COMPUTE-CARD-STATUS BECAUSE IT TESTS CC-DAYS-UNTIL-DUE-CT,
021700*    WHICH THAT PARAGRAPH IS WHAT COMPUTES.  PL-0359.
021800     READ CREDIT-CARD-FILE
021900         AT END SET WS-NO-MORE-CARDS TO TRUE
022000     END-READ.
022100     IF WS-NO-MORE-CARDS GO TO 110-READ-NEXT-CARD-EXIT END-IF.
022200     IF CC-PORTFOLIO-ID NOT = WS-REQUESTED-PORTFOLIO-ID
022300         GO TO 110-READ-NEXT-CARD-EXIT
022400     END-IF.
022500     PERFORM 200-COMPUTE-CARD-STATUS THRU 200-COMPUTE-CARD-STATUS-EXIT.
022600     EVALUATE TRUE
022700         WHEN WS-FILTER-IS-UPCOMING
022800             IF CC-DAYS-UNTIL-DUE-CT < 0
022900                     OR CC-DAYS-UNTIL-DUE-CT > WS-DAYS-TO-WARN
023000                 GO TO 110-READ-NEXT-CARD-EXIT
023100             END-IF
023200         WHEN WS-FILTER-IS-OVERDUE
023300             IF CC-DAYS-UNTIL-DUE-CT NOT < 0
023400                 GO TO 110-READ-NEXT-CARD-EXIT
023500             END-IF
023600         WHEN OTHER
023700             CONTINUE
023800     END-EVALUATE.
023900     PERFORM 300-FORMAT-ALERT-MESSAGE THRU 300-FORMAT-ALERT-MESSAGE-EXIT.
024000     DISPLAY CC-CREDIT-CARD-RECORD.
024100     DISPLAY CC-DERIVED-FIGURES.
024200 110-READ-NEXT-CARD-EXIT.
024300     EXIT.
024400 200-COMPUTE-CARD-STATUS.
024500*    AVAILABLE CREDIT, UTILIZATION PERCENT AND DAYS-UNTIL-DUE ARE
024600*    ALL DERIVED HERE, THEN THE DUE-STATUS 88-LEVEL IS SET FROM
024700*    DAYS-UNTIL-DUE -- OVERDUE IF NEGATIVE, WARNING IF DUE WITHIN
024800*    FIVE DAYS, OK OTHERWISE.
024900     IF CC-CREDIT-LIMIT-AT < ZERO                                  PL-0409
025000         MOVE ZERO TO CC-AVAILABLE-CREDIT-AT
025100     ELSE
025200         COMPUTE CC-AVAILABLE-CREDIT-AT =
025300             CC-CREDIT-LIMIT-AT - CC-OUTSTANDING-AT
025400     END-IF.
025500     IF CC-CREDIT-LIMIT-AT = ZERO                                  PL-0433
025600         MOVE ZERO TO CC-UTILIZATION-PCT-RT
025700     ELSE
025800         COMPUTE CC-UTILIZATION-PCT-RT ROUNDED =
025900             (CC-OUTSTANDING-AT / CC-CREDIT-LIMIT-AT) * 100
026000     END-IF.
026100     PERFORM 210-COMPUTE-DAYS-UNTIL-DUE
026200         THRU 210-COMPUTE-DAYS-UNTIL-DUE-EXIT.
026300     EVALUATE TRUE
026400         WHEN CC-DAYS-UNTIL-DUE-CT < 0
026500             SET CC-STATUS-IS-OVERDUE TO TRUE
026600         WHEN CC-DAYS-UNTIL-DUE-CT <= 5
026700             SET CC-STATUS-IS-WARNING TO TRUE
026800         WHEN OTHER
026900             SET CC-STATUS-IS-OK TO TRUE
027000     END-EVALUATE.
027100 200-COMPUTE-CARD-STATUS-EXIT.
027200     EXIT.
027300 210-COMPUTE-DAYS-UNTIL-DUE.
027400*    TRUE CALENDAR-DAY ARITHMETIC -- EACH OF THE RUN DATE AND THE
027500*    DUE DATE IS CONVERTED TO AN ABSOLUTE JULIAN DAY NUMBER BY
027600*    220-CONVERT-DATE-TO-JULIAN AND THE TWO DAY NUMBERS ARE
027700*    SUBTRACTED.  THE OLD CODING SUBTRACTED THE CCYYMMDD DIGITS
027800*    DIRECTLY, WHICH CAME OUT WRONG ANY TIME THE DUE DATE FELL IN
027900*    A LATER MONTH THAN THE RUN DATE.  TICKET PL-0481.
028000     COMPUTE WK-CONV-CCYY-CT = (WK-RUN-CC * 100) + WK-RUN-YY.
028100     MOVE WK-RUN-MM TO WK-CONV-MM-CT.
028200     MOVE WK-RUN-DD TO WK-CONV-DD-CT.
028300     PERFORM 220-CONVERT-DATE-TO-JULIAN
028400         THRU 220-CONVERT-DATE-TO-JULIAN-EXIT.
028500     MOVE WK-CONV-RESULT-CT TO WK-TODAY-JULIAN-CT.
028600     COMPUTE WK-CONV-CCYY-CT = (CC-DUE-CC-DTE * 100) + CC-DUE-YY-DTE.
028700     MOVE CC-DUE-MM-DTE TO WK-CONV-MM-CT.
028800     MOVE CC-DUE-DD-DTE TO WK-CONV-DD-CT.
028900     PERFORM 220-CONVERT-DATE-TO-JULIAN
029000         THRU 220-CONVERT-DATE-TO-JULIAN-EXIT.
029100     MOVE WK-CONV-RESULT-CT TO WK-DUE-JULIAN-CT.
029200     COMPUTE WK-DAYS-DIFF-CT = WK-DUE-JULIAN-CT - WK-TODAY-JULIAN-CT.
029300     MOVE WK-DAYS-DIFF-CT TO CC-DAYS-UNTIL-DUE-CT.
029400 210-COMPUTE-DAYS-UNTIL-DUE-EXIT.
029500     EXIT.
029600 220-CONVERT-DATE-TO-JULIAN.
029700*    SHARED ROUTINE.  TAKES WK-CONV-CCYY-CT/MM-CT/DD-CT AND HANDS
029800*    BACK AN ABSOLUTE DAY NUMBER IN WK-CONV-RESULT-CT -- DAYS
029900*    SINCE YEAR ZERO, COUNTING LEAP DAYS, SO SUBTRACTING TWO
030000*    RESULTS GIVES THE TRUE NUMBER OF CALENDAR DAYS BETWEEN THEM
030100*    NO MATTER WHAT MONTH OR YEAR EACH DATE FALLS IN.
030200     SET WK-CONV-NOT-LEAP TO TRUE.
030300     IF (WK-CONV-CCYY-CT / 4 * 4) = WK-CONV-CCYY-CT
030400         IF (WK-CONV-CCYY-CT / 100 * 100) NOT = WK-CONV-CCYY-CT
030500             SET WK-CONV-IS-LEAP TO TRUE
030600         ELSE
030700             IF (WK-CONV-CCYY-CT / 400 * 400) = WK-CONV-CCYY-CT
030800                 SET WK-CONV-IS-LEAP TO TRUE
030900             END-IF
031000         END-IF
031100     END-IF.
031200     MOVE WK-CONV-MM-CT TO WK-MM-IX.
031300     COMPUTE WK-CONV-RESULT-CT =
031400         ((WK-CONV-CCYY-CT - 1) * 365)
031500         + ((WK-CONV-CCYY-CT - 1) / 4)
031600         - ((WK-CONV-CCYY-CT - 1) / 100)
031700         + ((WK-CONV-CCYY-CT - 1) / 400)
031800         + WK-CUM-DAYS-ENTRY(WK-MM-IX)
031900         + WK-CONV-DD-CT.
032000     IF WK-CONV-IS-LEAP AND WK-CONV-MM-CT > 2
032100         ADD 1 TO WK-CONV-RESULT-CT
032200     END-IF.
032300 220-CONVERT-DATE-TO-JULIAN-EXIT.
032400     EXIT.
032500 300-FORMAT-ALERT-MESSAGE.
032600*    ALERT-MESSAGE-TXT IS BUILT FRESH EVERY CARD.  THE OVERDUE AND
032700*    WARNING BRANCHES STRING THE DAY COUNT OUT OF
032800*    WK-ALERT-EDIT-AREA SO THE MESSAGE ACTUALLY SAYS HOW MANY DAYS
032900*    PAST DUE OR HOW MANY DAYS UNTIL DUE THE CARD IS, NOT JUST A
033000*    FIXED PHRASE.  PL-0484.
033100     MOVE SPACES TO CC-ALERT-MESSAGE-TXT.
033200     EVALUATE TRUE
033300         WHEN CC-STATUS-IS-OVERDUE
033400             COMPUTE WK-EDIT-DAYS-OVERDUE-CT =
033500                 CC-DAYS-UNTIL-DUE-CT * -1
033600             STRING CC-CARD-NAME DELIMITED BY '  '
033700                 ' PAYMENT IS OVERDUE BY' DELIMITED BY SIZE
033800                 WK-EDIT-DAYS-OVERDUE-CT DELIMITED BY SIZE
033900                 ' DAYS' DELIMITED BY SIZE
034000                 INTO CC-ALERT-MESSAGE-TXT
034100         WHEN CC-STATUS-IS-WARNING
034200             MOVE CC-DAYS-UNTIL-DUE-CT TO WK-EDIT-DAYS-DUE-CT
034300             STRING CC-CARD-NAME DELIMITED BY '  '
034400                 ' PAYMENT DUE IN' DELIMITED BY SIZE
034500                 WK-EDIT-DAYS-DUE-CT DELIMITED BY SIZE
034600                 ' DAYS' DELIMITED BY SIZE
034700                 INTO CC-ALERT-MESSAGE-TXT
034800         WHEN OTHER
034900             STRING CC-CARD-NAME DELIMITED BY '  '
035000                 ' PAYMENT CURRENT' DELIMITED BY SIZE
035100                 INTO CC-ALERT-MESSAGE-TXT
035200     END-EVALUATE.
035300 300-FORMAT-ALERT-MESSAGE-EXIT.
035400     EXIT.
035500 9900-WRAP-UP.
035600*    ONLY THE ONE FILE TO CLOSE -- NO OUTPUT FILE ON THIS PROGRAM,
035700*    THE REPORT IS DISPLAY ONLY.
035800     CLOSE CREDIT-CARD-FILE.
035900 9900-WRAP-UP-EXIT.
036000     EXIT.
