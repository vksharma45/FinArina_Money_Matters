000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ASSET-GROUP-PERFORMANCE.
000300     AUTHOR. J QUINN.
000400     INSTALLATION. DST SYSTEMS - PORTFOLIO LEDGER UNIT.
000500     DATE WRITTEN. 05/19/1994.
000600     DATE COMPILED. 05/19/1994.
000700     SECURITY.  COMPANY CONFIDENTIAL - PORTFOLIO LEDGER DATA.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 05/19/94 JQP  ORIG  INITIAL CODING.  JOIN-TABLE ROLL-UP OVER
001200*                     ASSET-GROUP-MEMBER FOR ONE GROUP.
001300*                     TICKET PL-0231.
001400* 11/02/94 JQP  0248  ADDED ALL-GROUPS REPORT PATH; HOLDING-
001500*                     COUNT = 0 GROUPS OMITTED FROM THAT PATH
001600*                     ONLY.
001700* 07/14/96 RHD  0294  APPLIED THE PORTFOLIO-ID AND WISHLIST
001800*                     DOUBLE FILTER ON MEMBER ASSETS.
001900* 02/27/98 KLS  0348  CENTURY WINDOWING REVIEW ON ASSET-GROUP
002000*                     CREATED-DTE.  Y2K READINESS ITEM.
002100* 07/06/99 KLS  0373  Y2K CERTIFICATION PASS.  CREATED-DTE
002200*                     REDEFINES VERIFIED, NO OTHER CHANGES.
002300* 09/19/04 BWN  0442  ROUNDING ALIGNED WITH PORTSUM/CATPERF.
002400* 03/08/11 RHD  0479  ADDED A WHOLE/DECIMAL REDEFINES ON THE
002500*                     REPORT-LINE INVESTED AND CURRENT VALUE
002600*                     FIELDS SO A PRINT DUMP CAN SHOW A GROUP'S
002700*                     FIGURES WITHOUT DECODING THE COMP-3 BY
002800*                     HAND.  EXPANDED PARAGRAPH-HEADER REMARKS
002900*                     THROUGHOUT WHILE IN HERE.  TICKET PL-0479.
003000* 08/22/11 RAP  0480  WS-ALL-GROUPS-REPORT-SW WAS FIXED AT 'N' AND
003100*                     WS-REQUESTED-GROUP-ID WAS FIXED AT ZERO --
003200*                     NEITHER WAS EVER LOADED FROM ANYTHING, SO THE
003300*                     ALL-GROUPS REPORT PATH ADDED UNDER PL-0248
003400*                     COULD NEVER ACTUALLY BE SELECTED AND THE
003500*                     SINGLE-GROUP PATH WAS HARD-LOCKED TO GROUP-ID
003600*                     ZERO.  ADDED NEW COPYBOOK GRPREQ, NEW FILE
003700*                     GROUP-REQUEST-FILE (ASSIGN TO "GRPQFILE") AND
003800*                     NEW PARAGRAPH 1010-READ-GROUP-REQUEST, CALLED
003900*                     FROM 1000-INITIALIZE, WHICH LOADS ALL THREE
004000*                     DISPATCH FIELDS FROM THE ONE TRANSACTION THIS
004100*                     JOB STEP IS RUN FOR.  TICKET PL-0480.
004200*--------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3090.
004600 OBJECT-COMPUTER. IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    ASSET-GROUP-FILE IS THE ONE ROW PER USER-DEFINED GROUP;
005200*    DRIVES THE OUTER LOOP IN 100-READ-GROUP-MEMBERS.
005300     SELECT ASSET-GROUP-FILE ASSIGN TO "ASTGFILE"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-ASTG-FILE-STATUS.
005600*    ASSET-GROUP-MEMBER-FILE IS THE JOIN TABLE LINKING A GROUP TO
005700*    THE ASSETS IN IT -- REOPENED AND RESCANNED ONCE PER GROUP IN
005800*    200-FILTER-AND-ACCUMULATE.
005900     SELECT ASSET-GROUP-MEMBER-FILE ASSIGN TO "GRPMFILE"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-GRPM-FILE-STATUS.
006200*    ASSET-FILE SUPPLIES THE ACTUAL QUANTITY/PRICE FIGURES FOR
006300*    EACH MEMBER ASSET -- REOPENED AND RESCANNED ONCE PER MEMBER
006400*    ROW IN 220-LOOKUP-MEMBER-ASSET (PL-0294).
006500     SELECT ASSET-FILE ASSIGN TO "ASSTFILE"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-ASST-FILE-STATUS.
006800*    GROUP-REQUEST-FILE CARRIES THE ONE TRANSACTION THIS JOB STEP IS
006900*    RUN FOR -- THE PORTFOLIO-ID, AND EITHER THE ALL-GROUPS SWITCH
007000*    OR A SINGLE GROUP-ID.  PL-0480.
007100     SELECT GROUP-REQUEST-FILE ASSIGN TO "GRPQFILE"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-GRPQ-FILE-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ASSET-GROUP-FILE.
007700 COPY ASTGRREC.
007800 FD  ASSET-GROUP-MEMBER-FILE.
007900 COPY GRPMBREC.
008000 FD  ASSET-FILE.
008100 COPY ASSETREC.
008200 FD  GROUP-REQUEST-FILE.
008300 COPY GRPREQ.
008400 WORKING-STORAGE SECTION.
008500 01  WS-FILE-STATUSES.
008600     05  WS-ASTG-FILE-STATUS          PIC X(2).
008700         88  WS-ASTG-OK                   VALUE '00'.
008800         88  WS-ASTG-EOF                  VALUE '10'.
008900     05  WS-GRPM-FILE-STATUS          PIC X(2).
009000         88  WS-GRPM-OK                   VALUE '00'.
009100         88  WS-GRPM-EOF                  VALUE '10'.
009200     05  WS-ASST-FILE-STATUS          PIC X(2).
009300         88  WS-ASST-OK                   VALUE '00'.
009400         88  WS-ASST-EOF                  VALUE '10'.
009500     05  WS-GRPQ-FILE-STATUS          PIC X(2).
009600         88  WS-GRPQ-OK                   VALUE '00'.
009700         88  WS-GRPQ-EOF                  VALUE '10'.
009800     05  FILLER                       PIC X(4).
009900 01  WS-SWITCHES.
010000     05  WS-MORE-GROUPS-SW             PIC X(1)  VALUE 'Y'.
010100         88  WS-MORE-GROUPS                VALUE 'Y'.
010200         88  WS-NO-MORE-GROUPS             VALUE 'N'.
010300     05  WS-MORE-MEMBERS-SW            PIC X(1)  VALUE 'Y'.
010400         88  WS-MORE-MEMBERS               VALUE 'Y'.
010500         88  WS-NO-MORE-MEMBERS            VALUE 'N'.
010600     05  WS-MORE-ASSETS-SW             PIC X(1)  VALUE 'Y'.
010700         88  WS-MORE-ASSETS                VALUE 'Y'.
010800         88  WS-NO-MORE-ASSETS             VALUE 'N'.
010900     05  WS-ASSET-FOUND-SW             PIC X(1)  VALUE 'N'.
011000         88  WS-ASSET-WAS-FOUND            VALUE 'Y'.
011100         88  WS-ASSET-NOT-FOUND            VALUE 'N'.
011200     05  WS-ALL-GROUPS-REPORT-SW       PIC X(1)  VALUE 'N'.
011300         88  WS-ALL-GROUPS-REPORT          VALUE 'Y'.
011400         88  WS-SINGLE-GROUP-REPORT        VALUE 'N'.
011500     05  FILLER                       PIC X(4).
011600 COPY ASSETCLC.
011700 COPY ASTGCLC.
011800 77  WS-REQUESTED-PORTFOLIO-ID         COMP     PIC 9(9) VALUE ZERO.
011900 77  WS-REQUESTED-GROUP-ID             COMP     PIC 9(9) VALUE ZERO.
012000*--------------------------------------------------------------
012100* WK-GROUP-PERFORMANCE-RECORD IS THE ONE REPORT LINE EMITTED PER
012200* GROUP IN 400-EMIT-GROUP-PERFORMANCE.  THE WHOLE/DECIMAL
012300* REDEFINES ON THE INVESTED AND CURRENT VALUE FIELDS (PL-0479)
012400* LET THE FIGURES BE READ STRAIGHT OFF A DUMP WITHOUT DECODING
012500* THE PACKED-DECIMAL BYTES BY HAND.
012600*--------------------------------------------------------------
012700 01  WK-GROUP-PERFORMANCE-RECORD.
012800     05  WK-GP-GROUP-ID                 PIC 9(9).
012900     05  WK-GP-GROUP-NAME               PIC X(100).
013000     05  WK-GP-HOLDING-COUNT-CT         PIC S9(7)       COMP-3.
013100     05  WK-GP-INVESTED-VALUE-AT        PIC S9(15)V9(4) COMP-3.
013200     05  WK-GP-INVESTED-VALUE-AT-R REDEFINES WK-GP-INVESTED-VALUE-AT.
013300         10  WK-GP-INVESTED-WHOLE       PIC S9(11).
013400         10  WK-GP-INVESTED-DEC         PIC 9(4).
013500     05  WK-GP-CURRENT-VALUE-AT         PIC S9(15)V9(4) COMP-3.
013600     05  WK-GP-CURRENT-VALUE-AT-R REDEFINES WK-GP-CURRENT-VALUE-AT.
013700         10  WK-GP-CURRENT-WHOLE        PIC S9(11).
013800         10  WK-GP-CURRENT-DEC          PIC 9(4).
013900     05  WK-GP-ABSOLUTE-RETURN-AT       PIC S9(15)V9(4) COMP-3.
014000     05  WK-GP-ABSOLUTE-RETURN-AT-R REDEFINES WK-GP-ABSOLUTE-RETURN-AT.
014100         10  WK-GP-ABS-RETURN-WHOLE     PIC S9(11).
014200         10  WK-GP-ABS-RETURN-DEC       PIC 9(4).
014300     05  WK-GP-PERCENTAGE-RETURN-RT     PIC S9(5)V9(4)  COMP-3.
014400     05  FILLER                         PIC X(4).
014500 PROCEDURE DIVISION.
014600 0000-MAIN-CONTROL.
014700*    OUTER LOOP IS ONE PASS OVER ASSET-GROUP-FILE.  EACH GROUP IS
014800*    FILTERED DOWN TO THE REQUESTED ONE UNLESS THIS IS AN ALL-
014900*    GROUPS RUN (PL-0248), THEN ROLLED UP OVER ITS MEMBER ASSETS
015000*    AND EMITTED AS ONE REPORT LINE.
015100     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
015200     SET WS-MORE-GROUPS TO TRUE.
015300     PERFORM 100-READ-GROUP-MEMBERS THRU 100-READ-GROUP-MEMBERS-EXIT
015400         UNTIL WS-NO-MORE-GROUPS.
015500     PERFORM 9900-WRAP-UP THRU 9900-WRAP-UP-EXIT.
015600     STOP RUN.
015700 1000-INITIALIZE.
015800     OPEN INPUT ASSET-GROUP-FILE.
015900     OPEN INPUT ASSET-GROUP-MEMBER-FILE.
016000     OPEN INPUT ASSET-FILE.
016100     PERFORM 1010-READ-GROUP-REQUEST THRU 1010-READ-GROUP-REQUEST-EXIT.
016200 1000-INITIALIZE-EXIT.
016300     EXIT.
016400 1010-READ-GROUP-REQUEST.
016500*    READS THE SINGLE TRANSACTION THIS JOB STEP IS RUN FOR.  AN
016600*    ALL-GROUPS REQUEST SETS WS-ALL-GROUPS-REPORT AND LEAVES THE
016700*    GROUP-ID FILTER UNUSED; OTHERWISE THE REQUESTED GROUP-ID IS
016800*    LOADED FOR THE SINGLE-GROUP FILTER IN 100.  PL-0480.
016900     OPEN INPUT GROUP-REQUEST-FILE.
017000     READ GROUP-REQUEST-FILE
017100         AT END
017200             DISPLAY 'GRPPERF - NO GROUP REQUEST ON TRANSACTION FILE'
017300     END-READ.
017400     IF NOT WS-GRPQ-EOF
017500         MOVE GQ-PORTFOLIO-ID TO WS-REQUESTED-PORTFOLIO-ID
017600         IF GQ-ALL-GROUPS-REQUESTED
017700             SET WS-ALL-GROUPS-REPORT TO TRUE
017800         ELSE
017900             SET WS-SINGLE-GROUP-REPORT TO TRUE
018000             MOVE GQ-GROUP-ID TO WS-REQUESTED-GROUP-ID
018100         END-IF
018200     END-IF.
018300     CLOSE GROUP-REQUEST-FILE.
018400 1010-READ-GROUP-REQUEST-EXIT.
018500     EXIT.
018600 100-READ-GROUP-MEMBERS.
018700*    SKIPS ANY GROUP NOT MATCHING THE REQUESTED GROUP-ID UNLESS
018800*    THIS IS AN ALL-GROUPS RUN.  ZEROES THE GROUP'S RUNNING
018900*    FIGURES BEFORE 200 ROLLS ITS MEMBERS INTO THEM, THEN EITHER
019000*    EMITS THE LINE OR, ON AN ALL-GROUPS RUN WITH NO HOLDINGS AT
019100*    ALL, SUPPRESSES IT ENTIRELY (PL-0248).
019200     READ ASSET-GROUP-FILE
019300         AT END SET WS-NO-MORE-GROUPS TO TRUE
019400     END-READ.
019500     IF WS-NO-MORE-GROUPS GO TO 100-READ-GROUP-MEMBERS-EXIT END-IF.
019600     IF WS-SINGLE-GROUP-REPORT
019700             AND AG-GROUP-ID NOT = WS-REQUESTED-GROUP-ID
019800         GO TO 100-READ-GROUP-MEMBERS-EXIT
019900     END-IF.
020000     MOVE ZERO TO AG-HOLDING-COUNT-CT.
020100     MOVE ZERO TO AG-INVESTED-VALUE-AT.
020200     MOVE ZERO TO AG-CURRENT-VALUE-AT.
020300     PERFORM 200-FILTER-AND-ACCUMULATE
020400         THRU 200-FILTER-AND-ACCUMULATE-EXIT.
020500     PERFORM 300-COMPUTE-GROUP-RETURNS
020600         THRU 300-COMPUTE-GROUP-RETURNS-EXIT.
020700     IF WS-ALL-GROUPS-REPORT AND AG-HOLDING-COUNT-CT = ZERO
020800         CONTINUE
020900     ELSE
021000         PERFORM 400-EMIT-GROUP-PERFORMANCE
021100             THRU 400-EMIT-GROUP-PERFORMANCE-EXIT
021200     END-IF.
021300 100-READ-GROUP-MEMBERS-EXIT.
021400     EXIT.
021500 200-FILTER-AND-ACCUMULATE.
021600*    REOPENS THE MEMBER FILE SO EVERY GROUP'S SCAN STARTS FROM
021700*    THE TOP -- THE MEMBER FILE IS NOT KEYED OR SORTED BY GROUP,
021800*    SO EACH GROUP MUST RESCAN THE WHOLE THING.
021900     CLOSE ASSET-GROUP-MEMBER-FILE.
022000     OPEN INPUT ASSET-GROUP-MEMBER-FILE.
022100     SET WS-MORE-MEMBERS TO TRUE.
022200     PERFORM 210-READ-NEXT-MEMBER THRU 210-READ-NEXT-MEMBER-EXIT
022300         UNTIL WS-NO-MORE-MEMBERS.
022400 200-FILTER-AND-ACCUMULATE-EXIT.
022500     EXIT.
022600 210-READ-NEXT-MEMBER.
022700*    A MEMBER ROW FOR A DIFFERENT GROUP IS SKIPPED.  OTHERWISE
022800*    THE ASSET IS LOOKED UP AND ONLY ROLLED IN IF IT BELONGS TO
022900*    THE REQUESTED PORTFOLIO AND IS AN ACTUAL HOLDING, NOT A
023000*    WISHLIST ROW (PL-0294) -- A GROUP CAN CONTAIN ASSETS FROM
023100*    MANY PORTFOLIOS, BUT THIS REPORT ONLY CARES ABOUT ONE.
023200     READ ASSET-GROUP-MEMBER-FILE
023300         AT END SET WS-NO-MORE-MEMBERS TO TRUE
023400     END-READ.
023500     IF WS-NO-MORE-MEMBERS GO TO 210-READ-NEXT-MEMBER-EXIT END-IF.
023600     IF GM-GROUP-ID NOT = AG-GROUP-ID
023700         GO TO 210-READ-NEXT-MEMBER-EXIT
023800     END-IF.
023900     PERFORM 220-LOOKUP-MEMBER-ASSET
024000         THRU 220-LOOKUP-MEMBER-ASSET-EXIT.
024100     IF WS-ASSET-WAS-FOUND
024200             AND AS-PORTFOLIO-ID = WS-REQUESTED-PORTFOLIO-ID
024300             AND AS-IS-HOLDING
024400         PERFORM 9000-COMPUTE-ASSET-RETURNS
024500             THRU 9000-COMPUTE-ASSET-RETURNS-EXIT
024600         ADD 1 TO AG-HOLDING-COUNT-CT
024700         ADD AS-INVESTED-VALUE-AT TO AG-INVESTED-VALUE-AT
024800         ADD AS-CURRENT-VALUE-AT  TO AG-CURRENT-VALUE-AT
024900     END-IF.
025000 210-READ-NEXT-MEMBER-EXIT.
025100     EXIT.
025200 220-LOOKUP-MEMBER-ASSET.
025300*    ASSET-FILE HAS NO INDEX -- CLOSE/REOPEN INPUT SO EVERY
025400*    MEMBER'S ASSET LOOKUP SCANS FROM THE TOP OF THE FILE
025500*    (PL-0294).  LEAVES THE MATCHED ROW SITTING IN AS-ASSET-
025600*    RECORD FOR THE CALLER TO PULL FIGURES FROM DIRECTLY.
025700     SET WS-ASSET-NOT-FOUND TO TRUE.
025800     CLOSE ASSET-FILE.
025900     OPEN INPUT ASSET-FILE.                                        PL-0294
026000     SET WS-MORE-ASSETS TO TRUE.
026100     PERFORM 230-SCAN-ONE-ASSET THRU 230-SCAN-ONE-ASSET-EXIT
026200         UNTIL WS-ASSET-WAS-FOUND OR WS-NO-MORE-ASSETS.
026300 220-LOOKUP-MEMBER-ASSET-EXIT.
026400     EXIT.
026500 230-SCAN-ONE-ASSET.
026600     READ ASSET-FILE
026700         AT END SET WS-NO-MORE-ASSETS TO TRUE
026800     END-READ.
026900     IF NOT WS-NO-MORE-ASSETS AND AS-ASSET-ID = GM-ASSET-ID
027000         SET WS-ASSET-WAS-FOUND TO TRUE
027100     END-IF.
027200 230-SCAN-ONE-ASSET-EXIT.
027300     EXIT.
027400 300-COMPUTE-GROUP-RETURNS.
027500*    GROUP-WIDE ABSOLUTE AND PERCENTAGE RETURN OVER THE FIGURES
027600*    ROLLED UP IN 200, GUARDED AGAINST A ZERO-INVESTED DIVIDE
027700*    FOR A GROUP HOLDING ONLY CASH OR NOTHING AT ALL.
027800     COMPUTE AG-ABSOLUTE-RETURN-AT =
027900         AG-CURRENT-VALUE-AT - AG-INVESTED-VALUE-AT.
028000     IF AG-INVESTED-VALUE-AT = ZERO
028100         MOVE ZERO TO AG-PERCENTAGE-RETURN-RT
028200     ELSE
028300         COMPUTE AG-PERCENTAGE-RETURN-RT ROUNDED =
028400             (AG-ABSOLUTE-RETURN-AT / AG-INVESTED-VALUE-AT) * 100
028500     END-IF.
028600 300-COMPUTE-GROUP-RETURNS-EXIT.
028700     EXIT.
028800 400-EMIT-GROUP-PERFORMANCE.
028900*    MOVES THE GROUP'S ROLLED-UP FIGURES OUT TO THE REPORT-LINE
029000*    GROUP AND DISPLAYS IT.  RUN ONCE PER GROUP THAT SURVIVES
029100*    THE ALL-GROUPS HOLDING-COUNT FILTER IN 100.
029200     MOVE AG-GROUP-ID               TO WK-GP-GROUP-ID.
029300     MOVE AG-GROUP-NAME             TO WK-GP-GROUP-NAME.
029400     MOVE AG-HOLDING-COUNT-CT       TO WK-GP-HOLDING-COUNT-CT.
029500     MOVE AG-INVESTED-VALUE-AT      TO WK-GP-INVESTED-VALUE-AT.
029600     MOVE AG-CURRENT-VALUE-AT       TO WK-GP-CURRENT-VALUE-AT.
029700     MOVE AG-ABSOLUTE-RETURN-AT     TO WK-GP-ABSOLUTE-RETURN-AT.
029800     MOVE AG-PERCENTAGE-RETURN-RT   TO WK-GP-PERCENTAGE-RETURN-RT.
029900     DISPLAY WK-GROUP-PERFORMANCE-RECORD.
030000 400-EMIT-GROUP-PERFORMANCE-EXIT.
030100     EXIT.
030200 9000-COMPUTE-ASSET-RETURNS.
030300*    SHARED FORMULA -- SAME CODE APPEARS IN ASSTMNT, PORTSUM
030400*    AND CATPERF.  DIVIDE SCALE 4, ROUND HALF-UP, THEN TIMES
030500*    100.
030600     IF AS-IS-WISHLIST
030700         MOVE ZERO TO AS-INVESTED-VALUE-AT
030800     ELSE
030900         COMPUTE AS-INVESTED-VALUE-AT =
031000             AS-QUANTITY-CT * AS-BUY-PRICE-AT
031100     END-IF.
031200     COMPUTE AS-CURRENT-VALUE-AT = AS-QUANTITY-CT * AS-CURRENT-PRICE-AT.
031300     COMPUTE AS-ABSOLUTE-RETURN-AT =
031400         AS-CURRENT-VALUE-AT - AS-INVESTED-VALUE-AT.               PL-0442
031500     IF AS-INVESTED-VALUE-AT = ZERO
031600         MOVE ZERO TO AS-PERCENTAGE-RETURN-RT
031700     ELSE
031800         COMPUTE AS-PERCENTAGE-RETURN-RT ROUNDED =
031900             (AS-ABSOLUTE-RETURN-AT / AS-INVESTED-VALUE-AT) * 100
032000     END-IF.
032100 9000-COMPUTE-ASSET-RETURNS-EXIT.
032200     EXIT.
032300 9900-WRAP-UP.
032400     CLOSE ASSET-GROUP-FILE.
032500     CLOSE ASSET-GROUP-MEMBER-FILE.
032600     CLOSE ASSET-FILE.
032700 9900-WRAP-UP-EXIT.
032800     EXIT.
