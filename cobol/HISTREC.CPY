000100*----------------------------------------------------------
000200*HISTREC.CPY
000300*ASSET-HISTORY RECORD LAYOUT.  APPEND-ONLY LEDGER OF EVERY
000400*BUY, SELL, PRICE-UPDATE AND QUANTITY-UPDATE EVENT POSTED
000500*AGAINST AN ASSET.  HISTLOG WRITES THESE; ASSTMNT READS THEM
000600*BACK WHEN A BUY/UPDATE TRANSACTION NEEDS THE PRIOR ROW.
000700*----------------------------------------------------------
000800 01  AH-ASSET-HISTORY-RECORD.
000900     05  AH-HISTORY-ID                 PIC 9(9).
001000     05  AH-ASSET-ID                   PIC 9(9).
001100     05  AH-ACTION-CDE                 PIC X(20).
001200         88  AH-ACTION-IS-BUY              VALUE 'BUY'.
001300         88  AH-ACTION-IS-SELL             VALUE 'SELL'.
001400         88  AH-ACTION-IS-PRICE-UPDATE     VALUE 'PRICE_UPDATE'.
001500         88  AH-ACTION-IS-QUANTITY-UPDATE  VALUE 'QUANTITY_UPDATE'.
001600     05  AH-QUANTITY-DELTA-CT           PIC S9(11)V9(4) COMP-3.
001700     05  AH-PRICE-AT-ACTION-AT          PIC S9(13)V9(2) COMP-3.
001800     05  AH-ACTION-DTE.
001900         10  AH-ACTION-YYYY-DTE.
002000             15  AH-ACTION-CC-DTE       PIC 9(2).
002100             15  AH-ACTION-YY-DTE       PIC 9(2).
002200         10  AH-ACTION-MM-DTE           PIC 9(2).
002300         10  AH-ACTION-DD-DTE           PIC 9(2).
002400     05  AH-ACTION-DTE-R REDEFINES AH-ACTION-DTE
002500                                       PIC 9(8).
002600     05  AH-REMARKS-TXT                PIC X(500).
002700     05  FILLER                        PIC X(10).
