000100*----------------------------------------------------------
000110*GRPMBREC.CPY
000120*ASSET-GROUP-MEMBER RECORD LAYOUT.  MANY-TO-MANY JOIN ROW
000130*LINKING ONE ASSET-GROUP TO ONE ASSET.  GRPPERF READS THESE
000140*TO FIND WHICH ASSETS BELONG IN A GROUP'S ROLL-UP; ASSTMNT
000150*DELETES THE MEMBER ROWS FIRST WHEN AN ASSET IS DROPPED.
000160*----------------------------------------------------------
000170 01  GM-GROUP-MEMBER-RECORD.
000180     05  GM-GROUP-ID                   PIC 9(9).
000190     05  GM-ASSET-ID                   PIC 9(9).
000200     05  FILLER                        PIC X(10).
