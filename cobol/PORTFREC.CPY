000100*----------------------------------------------------------
000110*PORTFREC.CPY
000120*PORTFOLIO MASTER RECORD LAYOUT.  ONE ROW PER INVESTMENT
000130*PORTFOLIO OWNED BY A CLIENT.  SHARED BY PORTSUM (VALUATION)
000140*AND ASSTMNT (ASSET MAINTENANCE, KEY LOOKUP ONLY).
000150*----------------------------------------------------------
000160 01  PF-PORTFOLIO-RECORD.
000170     05  PF-PORTFOLIO-ID              PIC 9(9).
000180     05  PF-PORTFOLIO-NAME            PIC X(100).
000190     05  PF-CREATED-DTE.
000200         10  PF-CREATED-YYYY-DTE.
000210             15  PF-CREATED-CC-DTE    PIC 9(2).
000220             15  PF-CREATED-YY-DTE    PIC 9(2).
000230         10  PF-CREATED-MM-DTE        PIC 9(2).
000240         10  PF-CREATED-DD-DTE        PIC 9(2).
000250     05  PF-INITIAL-INVESTMENT-AT     PIC S9(13)V9(2) COMP-3.
000260     05  PF-SEED-CAPITAL-CDE          PIC X(1).
000270         88  PF-SEED-CAPITAL-SUPPLIED     VALUE 'Y'.
000280         88  PF-SEED-CAPITAL-NOT-SUPPLIED VALUE 'N'.
000290     05  FILLER                       PIC X(20).
