000100*----------------------------------------------------------
000200*ASSTREQ.CPY
000300*ASSET-MAINTENANCE REQUEST LAYOUT.  ONE TRANSACTION PER RUN --
000400*ASSTMNT IS A SINGLE-ACTION JOB STEP, NOT A FEED READER.  THE
000500*ACTION-CDE PICKS CREATE/UPDATE/BUY/DELETE; THE REMAINING
000600*FIELDS ARE USED OR IGNORED DEPENDING ON WHICH ACTION IS
000700*REQUESTED (SEE ASSTMNT 1000-INITIALIZE).  FD-LEVEL LAYOUT ONLY.
000800*----------------------------------------------------------
000900 01  AM-ASSET-MAINT-REQUEST.
001000     05  AM-ACTION-CDE                 PIC X(6).
001100         88  AM-ACTION-IS-CREATE           VALUE 'CREATE'.
001200         88  AM-ACTION-IS-UPDATE           VALUE 'UPDATE'.
001300         88  AM-ACTION-IS-BUY              VALUE 'BUY   '.
001400         88  AM-ACTION-IS-DELETE           VALUE 'DELETE'.
001500     05  AM-ASSET-ID                   PIC 9(9).
001600     05  AM-PORTFOLIO-ID               PIC 9(9).
001700     05  AM-ASSET-NAME                 PIC X(100).
001800     05  AM-ASSET-TYPE-CDE             PIC X(20).
001900     05  AM-QUANTITY-CT                PIC S9(11)V9(4) COMP-3.
002000     05  AM-QUANTITY-SUPPLIED-SW       PIC X(1).
002100         88  AM-QUANTITY-WAS-SUPPLIED      VALUE 'Y'.
002200     05  AM-BUY-PRICE-AT                PIC S9(13)V9(2) COMP-3.
002300     05  AM-CURRENT-PRICE-AT           PIC S9(13)V9(2) COMP-3.
002400     05  AM-PRICE-SUPPLIED-SW          PIC X(1).
002500         88  AM-PRICE-WAS-SUPPLIED         VALUE 'Y'.
002600     05  AM-WISHLIST-CDE                PIC X(1).
002700     05  AM-STOCK-CATEGORY-ID          PIC 9(9).
002800     05  AM-TYPE-SUPPLIED-SW           PIC X(1).
002900         88  AM-TYPE-WAS-SUPPLIED          VALUE 'Y'.
003000     05  AM-CATEGORY-SUPPLIED-SW       PIC X(1).
003100         88  AM-CATEGORY-WAS-SUPPLIED      VALUE 'Y'.
003200     05  FILLER                        PIC X(8).
