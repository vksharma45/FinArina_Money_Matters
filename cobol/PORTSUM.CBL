000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PORTFOLIO-VALUATION-SUMMARY.
000300     AUTHOR. T MCALISTER.
000400     INSTALLATION. DST SYSTEMS - PORTFOLIO LEDGER UNIT.
000500     DATE WRITTEN. 08/14/1991.
000600     DATE COMPILED. 08/14/1991.
000700     SECURITY.  COMPANY CONFIDENTIAL - PORTFOLIO LEDGER DATA.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 08/14/91 TM   ORIG  INITIAL CODING.  SINGLE-PORTFOLIO ROLL-UP
001200*                     OF HOLDING ASSETS.  TICKET PL-0118.
001300* 01/09/92 TM   0128  ADDED PER-ASSET-TYPE ALLOCATION BREAKDOWN
001400*                     (6-WAY CONTROL BREAK).
001500* 06/03/93 RHD  0198  WISHLIST ITEMS NOW EXCLUDED FROM THE
001600*                     ROLL-UP ENTIRELY RATHER THAN ZEROED.
001700* 10/21/94 RHD  0244  ALLOCATION PCT OMITS A BUCKET WHEN THE
001800*                     BUCKET VALUE IS ZERO, PER PORTFOLIO OPS.
001900* 03/15/96 JQP  0289  GUARDED DIVIDE-BY-ZERO WHEN CURRENT-VALUE
002000*                     -SUM IS ZERO FOR AN ALL-CASH PORTFOLIO.
002100* 12/02/97 KLS  0341  CENTURY WINDOWING ADDED ON CREATED-DTE
002200*                     READBACK.  Y2K READINESS ITEM.
002300* 07/19/99 KLS  0370  Y2K CERTIFICATION PASS.  VERIFIED DATE
002400*                     REDEFINES AND ALLOCATION MATH UNCHANGED.
002500* 05/08/02 BWN  0421  PERCENTAGE-RETURN NOW ROUNDED HALF-UP AT
002600*                     4 DECIMALS BEFORE THE TIMES-100 STEP, TO
002700*                     MATCH THE OTHER ROLL-UP PROGRAMS.
002800* 11/30/05 BWN  0449  PORTFOLIO-NAME WIDENED TO MATCH PORTFREC.
002900* 06/11/09 RHD  0463  ADDED WHOLE/DECIMAL REDEFINES ON THE
003000*                     PORTFOLIO-TOTAL AND CURRENT-VALUE-SUM
003100*                     FIGURES SO A PRINT DUMP CAN SHOW A BUCKET
003200*                     WITHOUT DECODING THE COMP-3 BY HAND.  ALSO
003300*                     EXPANDED PARAGRAPH-HEADER REMARKS WHILE IN
003400*                     HERE.  TICKET PL-0463.
003500* 08/22/11 RAP  0464  WS-REQUESTED-PORTFOLIO-ID WAS NEVER LOADED
003600*                     FROM ANYTHING -- IT SAT AT VALUE ZERO ALL
003700*                     RUN, SO 100-LOOKUP-PORTFOLIO COULD NEVER
003800*                     MATCH A REAL PORTFOLIO-ID AND EVERY RUN FELL
003900*                     INTO THE NOT-ON-FILE MESSAGE.  ADDED NEW
004000*                     COPYBOOK PRTREQ, NEW FILE PORTFOLIO-REQUEST-
004100*                     FILE (ASSIGN TO "PRTQFILE") AND NEW PARAGRAPH
004200*                     1020-READ-PORTFOLIO-REQUEST, CALLED FROM
004300*                     1000-INITIALIZE, WHICH ACTUALLY READS THE ONE
004400*                     TRANSACTION THIS JOB STEP IS RUN FOR.  TICKET
004500*                     PL-0464.
004600*--------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3090.
005000 OBJECT-COMPUTER. IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    PORTFOLIO-FILE SUPPLIES THE ONE PORTFOLIO ROW THIS RUN IS
005600*    REPORTING ON; 100-LOOKUP-PORTFOLIO SCANS IT FOR THE
005700*    REQUESTED PORTFOLIO-ID BEFORE ANYTHING ELSE RUNS.
005800     SELECT PORTFOLIO-FILE ASSIGN TO "PORTFILE"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-PORT-FILE-STATUS.
006100*    ASSET-FILE IS READ ONCE, STRAIGHT THROUGH, IN 200-ACCUMULATE
006200*    -HOLDINGS -- NO RE-OPEN/RE-SCAN IN THIS PROGRAM.
006300     SELECT ASSET-FILE ASSIGN TO "ASSTFILE"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-ASST-FILE-STATUS.
006600*    PORTFOLIO-REQUEST-FILE CARRIES THE ONE TRANSACTION THIS JOB
006700*    STEP IS RUN FOR -- THE PORTFOLIO-ID TO SUMMARIZE.  PL-0464.
006800     SELECT PORTFOLIO-REQUEST-FILE ASSIGN TO "PRTQFILE"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-PRTQ-FILE-STATUS.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  PORTFOLIO-FILE.
007400 COPY PORTFREC.
007500 FD  ASSET-FILE.
007600 COPY ASSETREC.
007700 FD  PORTFOLIO-REQUEST-FILE.
007800 COPY PRTREQ.
007900 WORKING-STORAGE SECTION.
008000 01  WS-FILE-STATUSES.
008100     05  WS-PORT-FILE-STATUS          PIC X(2).
008200         88  WS-PORT-OK                   VALUE '00'.
008300         88  WS-PORT-EOF                  VALUE '10'.
008400     05  WS-ASST-FILE-STATUS          PIC X(2).
008500         88  WS-ASST-OK                   VALUE '00'.
008600         88  WS-ASST-EOF                  VALUE '10'.
008700     05  WS-PRTQ-FILE-STATUS          PIC X(2).
008800         88  WS-PRTQ-OK                   VALUE '00'.
008900         88  WS-PRTQ-EOF                  VALUE '10'.
009000     05  FILLER                       PIC X(4).
009100 01  WS-SWITCHES.
009200     05  WS-MORE-ASSETS-SW            PIC X(1)  VALUE 'Y'.
009300         88  WS-MORE-ASSETS                VALUE 'Y'.
009400         88  WS-NO-MORE-ASSETS             VALUE 'N'.
009500     05  WS-MORE-PORT-SW               PIC X(1)  VALUE 'Y'.
009600         88  WS-MORE-PORT                  VALUE 'Y'.
009700         88  WS-NO-MORE-PORT               VALUE 'N'.
009800     05  WS-PORTFOLIO-FOUND-SW         PIC X(1)  VALUE 'N'.
009900         88  WS-PORTFOLIO-WAS-FOUND        VALUE 'Y'.
010000         88  WS-PORTFOLIO-NOT-FOUND        VALUE 'N'.
010100     05  FILLER                       PIC X(4).
010200 COPY ASSETCLC.
010300 77  WS-REQUESTED-PORTFOLIO-ID         COMP     PIC 9(9) VALUE ZERO.
010400 77  WS-HOLDING-COUNT                  COMP     PIC 9(7) VALUE ZERO.
010500 77  WS-TYPE-IX                        COMP     PIC 9(2) VALUE ZERO.
010600*--------------------------------------------------------------
010700* WK-PORTFOLIO-TOTALS CARRIES THE PORTFOLIO-WIDE FIGURES BUILT UP
010800* OVER EVERY HOLDING ASSET IN 200-ACCUMULATE-HOLDINGS.  THE WHOLE/
010900* DECIMAL REDEFINES BELOW LET A DUMP OF THIS AREA BE READ WITHOUT
011000* DECODING THE PACKED-DECIMAL BYTES BY HAND.  PL-0463.
011100*--------------------------------------------------------------
011200 01  WK-PORTFOLIO-TOTALS.
011300     05  WK-TOTAL-INVESTED-AT          PIC S9(15)V9(4) COMP-3.
011400     05  WK-TOTAL-INVESTED-AT-R REDEFINES WK-TOTAL-INVESTED-AT.
011500         10  WK-TOTAL-INVESTED-WHOLE   PIC S9(11).
011600         10  WK-TOTAL-INVESTED-DEC     PIC 9(4).
011700     05  WK-CURRENT-VALUE-SUM-AT       PIC S9(15)V9(4) COMP-3.
011800     05  WK-CURRENT-VALUE-SUM-AT-R REDEFINES WK-CURRENT-VALUE-SUM-AT.
011900         10  WK-CURRENT-SUM-WHOLE      PIC S9(11).
012000         10  WK-CURRENT-SUM-DEC        PIC 9(4).
012100     05  WK-ABSOLUTE-RETURN-AT         PIC S9(15)V9(4) COMP-3.
012200     05  WK-PERCENTAGE-RETURN-RT       PIC S9(5)V9(4)  COMP-3.
012300     05  FILLER                        PIC X(4).
012400 01  WK-ALLOCATION-TABLE.
012500     05  WK-TYPE-BUCKET OCCURS 6 TIMES INDEXED BY WK-TYPE-IDX.
012600         10  WK-TYPE-CDE               PIC X(20).
012700         10  WK-TYPE-VALUE-AT          PIC S9(15)V9(4) COMP-3.
012800         10  WK-TYPE-VALUE-AT-R REDEFINES WK-TYPE-VALUE-AT.
012900             15  WK-TYPE-VALUE-WHOLE   PIC S9(11).
013000             15  WK-TYPE-VALUE-DEC     PIC 9(4).
013100         10  WK-TYPE-ALLOC-PCT-RT      PIC S9(5)V9(4)  COMP-3.
013200         10  FILLER                    PIC X(4).
013300 01  WK-PORTFOLIO-SUMMARY-RECORD.
013400     05  WK-SUM-PORTFOLIO-ID           PIC 9(9).
013500     05  WK-SUM-PORTFOLIO-NAME         PIC X(100).
013600     05  WK-SUM-TOTAL-INVESTED-AT      PIC S9(15)V9(4) COMP-3.
013700     05  WK-SUM-CURRENT-VALUE-SUM-AT   PIC S9(15)V9(4) COMP-3.
013800     05  WK-SUM-ABSOLUTE-RETURN-AT     PIC S9(15)V9(4) COMP-3.
013900     05  WK-SUM-PERCENTAGE-RETURN-RT   PIC S9(5)V9(4)  COMP-3.
014000     05  WK-SUM-ALLOCATION OCCURS 6 TIMES.
014100         10  WK-SUM-ALLOC-TYPE-CDE     PIC X(20).
014200         10  WK-SUM-ALLOC-PCT-RT       PIC S9(5)V9(4)  COMP-3.
014300         10  FILLER                    PIC X(4).
014400     05  FILLER                        PIC X(4).
014500 PROCEDURE DIVISION.
014600 0000-MAIN-CONTROL.
014700*    LOOKS UP THE REQUESTED PORTFOLIO, THEN IF FOUND RUNS THE
014800*    HOLDING ACCUMULATION (200), THE PORTFOLIO-LEVEL RETURN MATH
014900*    (300), THE SIX-WAY ASSET-TYPE ALLOCATION PERCENTAGES (400),
015000*    AND EMITS THE ONE SUMMARY LINE (500).  A PORTFOLIO NOT ON
015100*    FILE PRODUCES A MESSAGE AND NO REPORT LINE AT ALL.
015200     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
015300     PERFORM 100-LOOKUP-PORTFOLIO THRU 100-LOOKUP-PORTFOLIO-EXIT.
015400     IF WS-PORTFOLIO-WAS-FOUND
015500         PERFORM 200-ACCUMULATE-HOLDINGS
015600             THRU 290-ACCUMULATE-HOLDINGS-EXIT
015700         PERFORM 300-COMPUTE-PORTFOLIO-RETURNS
015800             THRU 300-COMPUTE-PORTFOLIO-RETURNS-EXIT
015900         PERFORM 400-COMPUTE-ALLOCATION-PCTS
016000             THRU 400-COMPUTE-ALLOCATION-PCTS-EXIT
016100             VARYING WK-TYPE-IDX FROM 1 BY 1
016200             UNTIL WK-TYPE-IDX > 6
016300         PERFORM 500-EMIT-PORTFOLIO-SUMMARY
016400             THRU 500-EMIT-PORTFOLIO-SUMMARY-EXIT
016500     ELSE
016600         DISPLAY 'PORTSUM - PORTFOLIO NOT ON FILE'
016700     END-IF.
016800     PERFORM 9900-WRAP-UP THRU 9900-WRAP-UP-EXIT.
016900     STOP RUN.
017000 1000-INITIALIZE.
017100*    OPENS BOTH FILES, ZEROES THE RUNNING PORTFOLIO TOTALS AND
017200*    LOADS THE SIX FIXED ASSET-TYPE CODES INTO THE ALLOCATION
017300*    TABLE IN A FIXED ORDER -- THE ORDER DRIVES THE COLUMN ORDER
017400*    ON THE ALLOCATION BREAKDOWN, SO DO NOT RESEQUENCE WITHOUT
017500*    CHECKING WITH PORTFOLIO OPS FIRST.
017600     OPEN INPUT PORTFOLIO-FILE.
017700     OPEN INPUT ASSET-FILE.
017800     PERFORM 1020-READ-PORTFOLIO-REQUEST
017900         THRU 1020-READ-PORTFOLIO-REQUEST-EXIT.
018000     MOVE ZERO TO WK-TOTAL-INVESTED-AT WK-CURRENT-VALUE-SUM-AT.
018100     MOVE 'STOCK'       TO WK-TYPE-CDE (1).
018200     MOVE 'MUTUAL_FUND' TO WK-TYPE-CDE (2).
018300     MOVE 'BOND'        TO WK-TYPE-CDE (3).
018400     MOVE 'ETF'         TO WK-TYPE-CDE (4).
018500     MOVE 'CASH'        TO WK-TYPE-CDE (5).
018600     MOVE 'OTHER'       TO WK-TYPE-CDE (6).
018700     PERFORM 1010-INIT-BUCKET THRU 1010-INIT-BUCKET-EXIT
018800         VARYING WK-TYPE-IDX FROM 1 BY 1
018900         UNTIL WK-TYPE-IDX > 6.
019000 1000-INITIALIZE-EXIT.
019100     EXIT.
019200 1010-INIT-BUCKET.
019300     MOVE ZERO TO WK-TYPE-VALUE-AT (WK-TYPE-IDX).
019400     MOVE ZERO TO WK-TYPE-ALLOC-PCT-RT (WK-TYPE-IDX).
019500 1010-INIT-BUCKET-EXIT.
019600     EXIT.
019700 1020-READ-PORTFOLIO-REQUEST.
019800*    READS THE SINGLE TRANSACTION THIS JOB STEP IS RUN FOR AND
019900*    LOADS THE ONE PORTFOLIO-ID 100-LOOKUP-PORTFOLIO SCANS FOR.
020000*    PL-0464.
020100     OPEN INPUT PORTFOLIO-REQUEST-FILE.
020200     READ PORTFOLIO-REQUEST-FILE
020300         AT END
020400             DISPLAY 'PORTSUM - NO PORTFOLIO REQUEST ON TRANSACTION FILE'
020500     END-READ.
020600     IF NOT WS-PRTQ-EOF
020700         MOVE PQ-PORTFOLIO-ID TO WS-REQUESTED-PORTFOLIO-ID
020800     END-IF.
020900     CLOSE PORTFOLIO-REQUEST-FILE.
021000 1020-READ-PORTFOLIO-REQUEST-EXIT.
021100     EXIT.
021200 100-LOOKUP-PORTFOLIO.
021300*    SINGLE PASS OVER PORTFOLIO-FILE LOOKING FOR THE REQUESTED
021400*    PORTFOLIO-ID.  PORTFOLIO-FILE IS SMALL SHOPWIDE SO A STRAIGHT
021500*    LINEAR SCAN IS CHEAP ENOUGH; NO TABLE OR INDEX IS BUILT.
021600     SET WS-PORTFOLIO-NOT-FOUND TO TRUE.
021700     SET WS-MORE-PORT TO TRUE.
021800     PERFORM 110-LOOKUP-LOOP THRU 110-LOOKUP-LOOP-EXIT
021900         UNTIL WS-PORTFOLIO-WAS-FOUND OR WS-NO-MORE-PORT.
022000 100-LOOKUP-PORTFOLIO-EXIT.
022100     EXIT.
022200 110-LOOKUP-LOOP.
022300     READ PORTFOLIO-FILE
022400         AT END SET WS-NO-MORE-PORT TO TRUE
022500     END-READ.
022600     IF WS-MORE-PORT AND PF-PORTFOLIO-ID = WS-REQUESTED-PORTFOLIO-ID
022700         SET WS-PORTFOLIO-WAS-FOUND TO TRUE
022800     END-IF.
022900 110-LOOKUP-LOOP-EXIT.
023000     EXIT.
023100 200-ACCUMULATE-HOLDINGS.
023200*    SINGLE PASS OVER ASSET-FILE.  210 FILTERS EACH ROW DOWN TO
023300*    THIS PORTFOLIO'S HOLDINGS (WISHLIST ITEMS EXCLUDED UNDER
023400*    PL-0198) AND ROLLS IT INTO BOTH THE PORTFOLIO TOTALS AND THE
023500*    SIX-WAY ASSET-TYPE ALLOCATION BUCKETS.
023600     SET WS-MORE-ASSETS TO TRUE.
023700     PERFORM 210-READ-NEXT-ASSET THRU 210-READ-NEXT-ASSET-EXIT
023800         UNTIL WS-NO-MORE-ASSETS.
023900 200-ACCUMULATE-HOLDINGS-EXIT.
024000     EXIT.
024100 210-READ-NEXT-ASSET.
024200*    A ROW FOR A DIFFERENT PORTFOLIO, OR A WISHLIST ROW ON THIS
024300*    PORTFOLIO, IS SKIPPED OUTRIGHT -- WISHLIST ITEMS HAVE NOT
024400*    BEEN BOUGHT AND SO HAVE NO PLACE IN A VALUATION ROLL-UP
024500*    (PL-0198).  EVERYTHING THAT SURVIVES THE FILTER GETS ITS
024600*    RETURN FIGURES COMPUTED AND ROLLED INTO BOTH THE PORTFOLIO
024700*    TOTAL AND ITS ASSET-TYPE BUCKET.
024800     READ ASSET-FILE
024900         AT END SET WS-NO-MORE-ASSETS TO TRUE
025000     END-READ.
025100     IF WS-NO-MORE-ASSETS GO TO 210-READ-NEXT-ASSET-EXIT END-IF.
025200     IF AS-PORTFOLIO-ID NOT = WS-REQUESTED-PORTFOLIO-ID
025300             OR AS-IS-WISHLIST                                     PL-0198
025400         GO TO 210-READ-NEXT-ASSET-EXIT
025500     END-IF.
025600     ADD 1 TO WS-HOLDING-COUNT.
025700     PERFORM 9000-COMPUTE-ASSET-RETURNS
025800         THRU 9000-COMPUTE-ASSET-RETURNS-EXIT.
025900     ADD AS-INVESTED-VALUE-AT TO WK-TOTAL-INVESTED-AT.
026000     ADD AS-CURRENT-VALUE-AT  TO WK-CURRENT-VALUE-SUM-AT.
026100     PERFORM 220-BREAK-ON-ASSET-TYPE THRU 220-BREAK-ON-ASSET-TYPE-EXIT
026200         VARYING WK-TYPE-IDX FROM 1 BY 1
026300         UNTIL WK-TYPE-IDX > 6.
026400 210-READ-NEXT-ASSET-EXIT.
026500     EXIT.
026600 220-BREAK-ON-ASSET-TYPE.
026700*    RUN ONCE PER BUCKET FOR EVERY HOLDING -- A 6-ITERATION SCAN
026800*    RATHER THAN A TABLE LOOKUP, SINCE THE BUCKET COUNT IS FIXED
026900*    AND SMALL.  ONLY THE ONE BUCKET MATCHING THE ASSET'S TYPE
027000*    CODE PICKS UP THE CURRENT-VALUE.
027100     IF WK-TYPE-CDE (WK-TYPE-IDX) = AS-ASSET-TYPE-CDE
027200         ADD AS-CURRENT-VALUE-AT TO WK-TYPE-VALUE-AT (WK-TYPE-IDX)
027300     END-IF.
027400 220-BREAK-ON-ASSET-TYPE-EXIT.
027500     EXIT.
027600 290-ACCUMULATE-HOLDINGS-EXIT.
027700     EXIT.
027800 300-COMPUTE-PORTFOLIO-RETURNS.
027900*    PORTFOLIO-WIDE ABSOLUTE AND PERCENTAGE RETURN OVER THE
028000*    TOTALS BUILT IN 200.  GUARDED AGAINST A ZERO-INVESTED
028100*    DIVIDE FOR AN ALL-WISHLIST OR ALL-CASH PORTFOLIO (PL-0289).
028200     COMPUTE WK-ABSOLUTE-RETURN-AT =
028300         WK-CURRENT-VALUE-SUM-AT - WK-TOTAL-INVESTED-AT.
028400     IF WK-TOTAL-INVESTED-AT = ZERO
028500         MOVE ZERO TO WK-PERCENTAGE-RETURN-RT
028600     ELSE
028700         COMPUTE WK-PERCENTAGE-RETURN-RT ROUNDED =
028800             (WK-ABSOLUTE-RETURN-AT / WK-TOTAL-INVESTED-AT) * 100
028900     END-IF.
029000 300-COMPUTE-PORTFOLIO-RETURNS-EXIT.
029100     EXIT.
029200 400-COMPUTE-ALLOCATION-PCTS.
029300*    EACH BUCKET'S SHARE OF THE PORTFOLIO'S TOTAL CURRENT VALUE.
029400*    A BUCKET WITH NOTHING IN IT, OR A PORTFOLIO WITH NOTHING IN
029500*    ANY BUCKET (ALL CASH, ALL ZERO-PRICED), GETS ZERO RATHER
029600*    THAN A DIVIDE-BY-ZERO ABEND (PL-0289/PL-0244).
029700     IF WK-TYPE-VALUE-AT (WK-TYPE-IDX) = ZERO                      PL-0289
029800             OR WK-CURRENT-VALUE-SUM-AT = ZERO
029900         MOVE ZERO TO WK-TYPE-ALLOC-PCT-RT (WK-TYPE-IDX)
030000     ELSE
030100         COMPUTE WK-TYPE-ALLOC-PCT-RT (WK-TYPE-IDX) ROUNDED =
030200             (WK-TYPE-VALUE-AT (WK-TYPE-IDX)
030300                 / WK-CURRENT-VALUE-SUM-AT) * 100
030400     END-IF.
030500 400-COMPUTE-ALLOCATION-PCTS-EXIT.
030600     EXIT.
030700 500-EMIT-PORTFOLIO-SUMMARY.
030800*    MOVES THE PORTFOLIO TOTALS AND ALL SIX ALLOCATION BUCKETS
030900*    OUT TO THE REPORT-LINE GROUP AND DISPLAYS THE ONE SUMMARY
031000*    LINE FOR THIS PORTFOLIO.
031100     MOVE PF-PORTFOLIO-ID            TO WK-SUM-PORTFOLIO-ID.
031200     MOVE PF-PORTFOLIO-NAME          TO WK-SUM-PORTFOLIO-NAME.
031300     MOVE WK-TOTAL-INVESTED-AT       TO WK-SUM-TOTAL-INVESTED-AT.
031400     MOVE WK-CURRENT-VALUE-SUM-AT    TO WK-SUM-CURRENT-VALUE-SUM-AT.
031500     MOVE WK-ABSOLUTE-RETURN-AT      TO WK-SUM-ABSOLUTE-RETURN-AT.
031600     MOVE WK-PERCENTAGE-RETURN-RT    TO WK-SUM-PERCENTAGE-RETURN-RT.
031700     PERFORM 510-EMIT-ALLOCATION-LINE THRU 510-EMIT-ALLOCATION-LINE-EXIT
031800         VARYING WK-TYPE-IDX FROM 1 BY 1
031900         UNTIL WK-TYPE-IDX > 6.
032000     DISPLAY WK-PORTFOLIO-SUMMARY-RECORD.
032100 500-EMIT-PORTFOLIO-SUMMARY-EXIT.
032200     EXIT.
032300 510-EMIT-ALLOCATION-LINE.
032400     MOVE WK-TYPE-CDE (WK-TYPE-IDX)
032500         TO WK-SUM-ALLOC-TYPE-CDE (WK-TYPE-IDX).
032600     MOVE WK-TYPE-ALLOC-PCT-RT (WK-TYPE-IDX)
032700         TO WK-SUM-ALLOC-PCT-RT (WK-TYPE-IDX).
032800 510-EMIT-ALLOCATION-LINE-EXIT.
032900     EXIT.
033000 9000-COMPUTE-ASSET-RETURNS.
033100*    SHARED FORMULA -- SAME CODE APPEARS IN ASSTMNT, CATPERF
033200*    AND GRPPERF.  DIVIDE SCALE 4, ROUND HALF-UP, THEN TIMES
033300*    100.  DO NOT CHANGE THE ORDER OF OPERATIONS HERE WITHOUT
033400*    CHANGING IT EVERYWHERE ELSE -- PORTFOLIO OPS RECONCILES
033500*    ACROSS ALL FOUR REPORTS.
033600     IF AS-IS-WISHLIST
033700         MOVE ZERO TO AS-INVESTED-VALUE-AT
033800     ELSE
033900         COMPUTE AS-INVESTED-VALUE-AT =
034000             AS-QUANTITY-CT * AS-BUY-PRICE-AT
034100     END-IF.
034200     COMPUTE AS-CURRENT-VALUE-AT = AS-QUANTITY-CT * AS-CURRENT-PRICE-AT.
034300     COMPUTE AS-ABSOLUTE-RETURN-AT =
034400         AS-CURRENT-VALUE-AT - AS-INVESTED-VALUE-AT.
034500     IF AS-INVESTED-VALUE-AT = ZERO
034600         MOVE ZERO TO AS-PERCENTAGE-RETURN-RT
034700     ELSE
034800         COMPUTE AS-PERCENTAGE-RETURN-RT ROUNDED =
034900             (AS-ABSOLUTE-RETURN-AT / AS-INVESTED-VALUE-AT) * 100
035000     END-IF.
035100 9000-COMPUTE-ASSET-RETURNS-EXIT.
035200     EXIT.
035300 9900-WRAP-UP.
035400     CLOSE PORTFOLIO-FILE.
035500     CLOSE ASSET-FILE.
035600 9900-WRAP-UP-EXIT.
035700     EXIT.
