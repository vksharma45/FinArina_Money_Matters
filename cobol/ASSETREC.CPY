000100*----------------------------------------------------------
000110*ASSETREC.CPY
000120*ASSET MASTER RECORD LAYOUT.  ONE ROW PER HOLDING OR
000130*WISHLIST ITEM OWNED BY A PORTFOLIO.  FD-LEVEL LAYOUT ONLY --
000140*SEE ASSETCLC FOR THE DERIVED-VALUE WORKING STORAGE THAT
000150*GOES WITH IT.
000160*----------------------------------------------------------
000170 01  AS-ASSET-RECORD.
000180     05  AS-ASSET-ID                  PIC 9(9).
000190     05  AS-PORTFOLIO-ID               PIC 9(9).
000200     05  AS-ASSET-NAME                PIC X(100).
000210     05  AS-ASSET-TYPE-CDE            PIC X(20).
000220         88  AS-TYPE-STOCK                VALUE 'STOCK'.
000230         88  AS-TYPE-MUTUAL-FUND           VALUE 'MUTUAL_FUND'.
000240         88  AS-TYPE-BOND                  VALUE 'BOND'.
000250         88  AS-TYPE-ETF                   VALUE 'ETF'.
000260         88  AS-TYPE-CASH                  VALUE 'CASH'.
000270         88  AS-TYPE-OTHER                 VALUE 'OTHER'.
000280     05  AS-QUANTITY-CT                PIC S9(11)V9(4) COMP-3.
000290     05  AS-BUY-PRICE-AT               PIC S9(13)V9(2) COMP-3.
000300     05  AS-CURRENT-PRICE-AT           PIC S9(13)V9(2) COMP-3.
000310     05  AS-WISHLIST-CDE               PIC X(1).
000320         88  AS-IS-WISHLIST                VALUE 'Y'.
000330         88  AS-IS-HOLDING                 VALUE 'N'.
000340     05  AS-STOCK-CATEGORY-ID          PIC 9(9).
000350     05  FILLER                        PIC X(15).
