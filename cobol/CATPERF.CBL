000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STOCK-CATEGORY-PERFORMANCE.
000300     AUTHOR. R DIAZ.
000400     INSTALLATION. DST SYSTEMS - PORTFOLIO LEDGER UNIT.
000500     DATE WRITTEN. 02/04/1992.
000600     DATE COMPILED. 02/04/1992.
000700     SECURITY.  COMPANY CONFIDENTIAL - PORTFOLIO LEDGER DATA.
000800*--------------------------------------------------------------
000900* CHANGE LOG
001000*--------------------------------------------------------------
001100* 02/04/92 RHD  ORIG  INITIAL CODING.  CATEGORY ROLL-UP OVER
001200*                     HOLDING STOCKS FOR ONE PORTFOLIO.
001300*                     TICKET PL-0139.
001400* 09/17/92 RHD  0151  ADDED SINGLE-CATEGORY LOOKUP ENTRY POINT
001500*                     WITH NOT-FOUND MESSAGE.
001600* 04/02/94 JQP  0221  STOCK-COUNT NOW EXCLUDES WISHLIST ROWS
001700*                     EXPLICITLY (THEY SHOULD NEVER REACH THIS
001800*                     PROGRAM, BUT BELT AND SUSPENDERS).
001900* 08/11/95 JQP  0261  SORTED OCCURS TABLE REPLACES THE OLD
002000*                     MULTI-PASS FILE READ FOR THE CONTROL
002100*                     BREAK ON STOCK-CATEGORY-ID.
002200* 01/20/98 KLS  0349  CENTURY WINDOWING REVIEW.  NO DATE FIELDS
002300*                     IN THIS LAYOUT -- NOTED FOR THE FILE.
002400*                     Y2K READINESS ITEM.
002500* 06/28/99 KLS  0371  Y2K CERTIFICATION PASS.  NO CHANGES
002600*                     REQUIRED; CONFIRMED AND SIGNED OFF.
002700* 02/14/03 BWN  0430  ROUNDING OF PERCENTAGE-RETURN ALIGNED
002800*                     WITH PORTSUM/GRPPERF (DIVIDE 4, ROUND
002900*                     HALF-UP, TIMES 100).
003000* 09/23/08 RHD  0468  ADDED WHOLE/DECIMAL REDEFINES ON BOTH THE
003100*                     TABLE AND REPORT-RECORD CURRENT-VALUE AND
003200*                     INVESTED-VALUE FIELDS SO A DISPLAY DUMP OF
003300*                     A BUCKET CAN BE READ WITHOUT DECODING THE
003400*                     COMP-3 BY HAND.  EXPANDED PARAGRAPH-HEADER
003500*                     REMARKS WHILE IN HERE.  TICKET PL-0468.
003600* 08/22/11 RAP  0469  WS-REQUESTED-PORTFOLIO-ID AND WS-REQUESTED-
003700*                     CATEGORY-ID WERE NEVER LOADED FROM ANYTHING --
003800*                     BOTH SAT AT VALUE ZERO ALL RUN, SO THE SINGLE-
003900*                     CATEGORY LOOKUP COULD NEVER BE ENTERED FROM
004000*                     OUTSIDE THE PROGRAM.  WORSE, WS-REQUESTED-
004100*                     CATEGORY-ID WAS ALSO BEING REUSED AS A SCRATCH
004200*                     FIELD BY 410-LOOKUP-CATEGORY-NAME, SO EVEN A
004300*                     CORRECT LOAD WOULD HAVE BEEN CLOBBERED BEFORE
004400*                     0000-MAIN-CONTROL EVER TESTED IT.  ADDED NEW
004500*                     COPYBOOK CATREQ, NEW FILE CATEGORY-REQUEST-
004600*                     FILE (ASSIGN TO "CATQFILE") AND NEW PARAGRAPH
004700*                     1020-READ-CATEGORY-REQUEST, CALLED FROM 1000-
004800*                     INITIALIZE, WHICH LOADS WS-REQUESTED-
004900*                     PORTFOLIO-ID AND A NEW, DISTINCT WK-REQ-
005000*                     CATEGORY-ID -- LEAVING WS-REQUESTED-CATEGORY-
005100*                     ID FREE FOR 410'S SCRATCH USE AS BEFORE.
005200*                     TICKET PL-0469.
005300*--------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    ASSET-FILE CARRIES EVERY HOLDING AND WISHLIST ROW IN THE
006300*    PORTFOLIO; THIS PROGRAM WANTS ONLY THE HOLDING STOCK ROWS
006400*    FOR ONE PORTFOLIO, SO 110-READ-NEXT-STOCK DOES THE FILTERING.
006500     SELECT ASSET-FILE ASSIGN TO "ASSTFILE"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-ASST-FILE-STATUS.
006800*    STOCK-CATEGORY-FILE IS THE NAME LOOKUP FOR THE CATEGORY-ID
006900*    ON EACH STOCK ASSET -- RE-OPENED AND RE-SCANNED ONCE PER
007000*    CATEGORY BUCKET IN 420-SCAN-CATEGORY-FILE.
007100     SELECT STOCK-CATEGORY-FILE ASSIGN TO "STKCFILE"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-STKC-FILE-STATUS.
007400*    CATEGORY-REQUEST-FILE CARRIES THE ONE TRANSACTION THIS JOB STEP
007500*    IS RUN FOR -- THE PORTFOLIO-ID TO ROLL UP, AND AN OPTIONAL
007600*    SINGLE CATEGORY-ID FOR THE ON-LINE INQUIRY ECHO.  PL-0469.
007700     SELECT CATEGORY-REQUEST-FILE ASSIGN TO "CATQFILE"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-CATQ-FILE-STATUS.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  ASSET-FILE.
008300 COPY ASSETREC.
008400 FD  STOCK-CATEGORY-FILE.
008500 COPY STKCTREC.
008600 FD  CATEGORY-REQUEST-FILE.
008700 COPY CATREQ.
008800 WORKING-STORAGE SECTION.
008900 01  WS-FILE-STATUSES.
009000     05  WS-ASST-FILE-STATUS          PIC X(2).
009100         88  WS-ASST-OK                   VALUE '00'.
009200         88  WS-ASST-EOF                  VALUE '10'.
009300     05  WS-STKC-FILE-STATUS          PIC X(2).
009400         88  WS-STKC-OK                   VALUE '00'.
009500         88  WS-STKC-EOF                  VALUE '10'.
009600     05  WS-CATQ-FILE-STATUS          PIC X(2).
009700         88  WS-CATQ-OK                   VALUE '00'.
009800         88  WS-CATQ-EOF                  VALUE '10'.
009900     05  FILLER                       PIC X(4).
010000 01  WS-SWITCHES.
010100     05  WS-MORE-ASSETS-SW            PIC X(1)  VALUE 'Y'.
010200         88  WS-MORE-ASSETS                VALUE 'Y'.
010300         88  WS-NO-MORE-ASSETS             VALUE 'N'.
010400     05  WS-CATEGORY-FOUND-SW          PIC X(1)  VALUE 'N'.
010500         88  WS-CATEGORY-WAS-FOUND         VALUE 'Y'.
010600         88  WS-CATEGORY-NOT-FOUND         VALUE 'N'.
010700     05  FILLER                       PIC X(4).
010800 COPY ASSETCLC.
010900 COPY STKCCLC.
011000 77  WS-REQUESTED-PORTFOLIO-ID         COMP     PIC 9(9) VALUE ZERO.
011100*--------------------------------------------------------------
011200* WS-REQUESTED-CATEGORY-ID IS 410-LOOKUP-CATEGORY-NAME'S SCRATCH
011300* FIELD ONLY -- IT IS RELOADED ONCE PER BUCKET FOR THE NAME SCAN
011400* AND MUST NOT BE READ AS THE CALLER'S REQUESTED CATEGORY-ID.  THE
011500* ACTUAL REQUEST, WHEN ONE IS SUPPLIED, LIVES IN WK-REQ-CATEGORY-ID
011600* BELOW.  PL-0469.
011700*--------------------------------------------------------------
011800 77  WS-REQUESTED-CATEGORY-ID          COMP     PIC 9(9) VALUE ZERO.
011900 77  WK-REQ-CATEGORY-ID                COMP     PIC 9(9) VALUE ZERO.
012000 77  WS-GROUP-COUNT                    COMP     PIC 9(4) VALUE ZERO.
012100 77  WS-GROUP-IX                       COMP     PIC 9(4) VALUE ZERO.
012200*--------------------------------------------------------------
012300* WK-CATEGORY-TABLE IS THE CONTROL-BREAK BUCKET TABLE ADDED UNDER
012400* PL-0261.  ONE ENTRY PER DISTINCT STOCK-CATEGORY-ID SEEN ON THE
012500* PORTFOLIO'S HOLDING STOCKS; 120-POST-TO-CATEGORY-GROUP EITHER
012600* FINDS THE EXISTING SLOT OR OPENS A NEW ONE, SO THE WHOLE TABLE
012700* IS BUILT IN A SINGLE PASS OVER ASSET-FILE -- NO SORT STEP AND
012800* NO SECOND READ OF THE FILE.
012900*--------------------------------------------------------------
013000 01  WK-CATEGORY-TABLE.
013100     05  WK-CAT-ENTRY OCCURS 200 TIMES INDEXED BY WK-CAT-IDX.
013200         10  WK-CAT-CATEGORY-ID        PIC 9(9).
013300         10  WK-CAT-STOCK-COUNT        PIC S9(7)       COMP-3.
013400         10  WK-CAT-INVESTED-AT        PIC S9(15)V9(4) COMP-3.
013500         10  WK-CAT-INVESTED-AT-R REDEFINES WK-CAT-INVESTED-AT.
013600             15  WK-CAT-INVESTED-WHOLE PIC S9(11).
013700             15  WK-CAT-INVESTED-DEC   PIC 9(4).
013800         10  WK-CAT-CURRENT-AT         PIC S9(15)V9(4) COMP-3.
013900         10  WK-CAT-CURRENT-AT-R REDEFINES WK-CAT-CURRENT-AT.
014000             15  WK-CAT-CURRENT-WHOLE  PIC S9(11).
014100             15  WK-CAT-CURRENT-DEC    PIC 9(4).
014200         10  WK-CAT-ABS-RETURN-AT      PIC S9(15)V9(4) COMP-3.
014300         10  WK-CAT-PCT-RETURN-RT      PIC S9(5)V9(4)  COMP-3.
014400         10  FILLER                    PIC X(4).
014500 01  WK-CATEGORY-PERFORMANCE-RECORD.
014600     05  WK-CP-CATEGORY-ID             PIC 9(9).
014700     05  WK-CP-CATEGORY-NAME           PIC X(100).
014800     05  WK-CP-STOCK-COUNT             PIC S9(7)       COMP-3.
014900     05  WK-CP-INVESTED-AT             PIC S9(15)V9(4) COMP-3.
015000     05  WK-CP-INVESTED-AT-R REDEFINES WK-CP-INVESTED-AT.
015100         10  WK-CP-INVESTED-WHOLE      PIC S9(11).
015200         10  WK-CP-INVESTED-DEC        PIC 9(4).
015300     05  WK-CP-CURRENT-AT              PIC S9(15)V9(4) COMP-3.
015400     05  WK-CP-ABS-RETURN-AT           PIC S9(15)V9(4) COMP-3.
015500     05  WK-CP-PCT-RETURN-RT           PIC S9(5)V9(4)  COMP-3.
015600     05  FILLER                        PIC X(4).
015700 PROCEDURE DIVISION.
015800 0000-MAIN-CONTROL.
015900*    DRIVES A SINGLE PORTFOLIO'S HOLDING STOCKS THROUGH A ONE-PASS
016000*    CATEGORY ROLL-UP: READ AND BUCKET (100), RETURN-RATE MATH OVER
016100*    THE BUCKET TABLE (300), THEN EMIT ONE REPORT LINE PER CATEGORY
016200*    (400).  500 IS AN OPTIONAL SINGLE-CATEGORY ECHO USED BY THE
016300*    ON-LINE INQUIRY SCREEN WHEN A CATEGORY-ID PARM IS SUPPLIED.
016400     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
016500     PERFORM 100-READ-HOLDING-STOCKS THRU 100-READ-HOLDING-STOCKS-EXIT.
016600     PERFORM 200-ACCUMULATE-CATEGORY THRU 200-ACCUMULATE-CATEGORY-EXIT
016700         VARYING WK-CAT-IDX FROM 1 BY 1
016800         UNTIL WK-CAT-IDX > WS-GROUP-COUNT.
016900     PERFORM 300-COMPUTE-CATEGORY-RETURNS
017000         THRU 300-COMPUTE-CATEGORY-RETURNS-EXIT
017100         VARYING WK-CAT-IDX FROM 1 BY 1
017200         UNTIL WK-CAT-IDX > WS-GROUP-COUNT.
017300     PERFORM 400-EMIT-CATEGORY-PERFORMANCE
017400         THRU 400-EMIT-CATEGORY-PERFORMANCE-EXIT
017500         VARYING WK-CAT-IDX FROM 1 BY 1
017600         UNTIL WK-CAT-IDX > WS-GROUP-COUNT.
017700     IF WK-REQ-CATEGORY-ID NOT = ZERO
017800         PERFORM 500-SINGLE-CATEGORY-LOOKUP
017900             THRU 500-SINGLE-CATEGORY-LOOKUP-EXIT
018000     END-IF.
018100     PERFORM 9900-WRAP-UP THRU 9900-WRAP-UP-EXIT.
018200     STOP RUN.
018300 1000-INITIALIZE.
018400*    OPENS BOTH FILES INPUT AND ZEROES THE TABLE-IN-USE COUNTER.
018500*    THE TABLE ITSELF IS NOT CLEARED HERE -- EACH SLOT IS SET UP
018600*    FRESH THE FIRST TIME A NEW CATEGORY-ID IS POSTED TO IT IN
018700*    120-POST-TO-CATEGORY-GROUP.
018800     OPEN INPUT ASSET-FILE.
018900     OPEN INPUT STOCK-CATEGORY-FILE.
019000     MOVE ZERO TO WS-GROUP-COUNT.
019100     PERFORM 1020-READ-CATEGORY-REQUEST
019200         THRU 1020-READ-CATEGORY-REQUEST-EXIT.
019300 1000-INITIALIZE-EXIT.
019400     EXIT.
019500 1020-READ-CATEGORY-REQUEST.
019600*    READS THE SINGLE TRANSACTION THIS JOB STEP IS RUN FOR AND
019700*    LOADS THE REQUESTED PORTFOLIO-ID AND, WHEN SUPPLIED, THE
019800*    SINGLE CATEGORY-ID FOR THE ON-LINE INQUIRY ECHO IN 500.
019900*    NOTE WK-REQ-CATEGORY-ID, NOT WS-REQUESTED-CATEGORY-ID -- SEE
020000*    THE REMARK ON THAT 77-LEVEL ABOVE.  PL-0469.
020100     OPEN INPUT CATEGORY-REQUEST-FILE.
020200     READ CATEGORY-REQUEST-FILE
020300         AT END
020400             DISPLAY 'CATPERF - NO CATEGORY REQUEST ON TRANSACTION FILE'
020500     END-READ.
020600     IF NOT WS-CATQ-EOF
020700         MOVE CQ-PORTFOLIO-ID TO WS-REQUESTED-PORTFOLIO-ID
020800         IF CQ-CATEGORY-WAS-SUPPLIED
020900             MOVE CQ-CATEGORY-ID TO WK-REQ-CATEGORY-ID
021000         END-IF
021100     END-IF.
021200     CLOSE CATEGORY-REQUEST-FILE.
021300 1020-READ-CATEGORY-REQUEST-EXIT.
021400     EXIT.
021500 100-READ-HOLDING-STOCKS.
021600     SET WS-MORE-ASSETS TO TRUE.
021700     PERFORM 110-READ-NEXT-STOCK THRU 110-READ-NEXT-STOCK-EXIT
021800         UNTIL WS-NO-MORE-ASSETS.
021900 100-READ-HOLDING-STOCKS-EXIT.
022000     EXIT.
022100 110-READ-NEXT-STOCK.
022200*    SKIPS ANY ROW NOT BELONGING TO THE REQUESTED PORTFOLIO, ANY
022300*    WISHLIST ROW (PL-0221 -- THEY CARRY NO INVESTED VALUE AND
022400*    HAVE NO BUSINESS IN A PERFORMANCE REPORT), AND ANYTHING THAT
022500*    IS NOT A STOCK -- BONDS, ETFS, CASH AND FUNDS HAVE NO STOCK
022600*    CATEGORY AND BELONG ON A DIFFERENT REPORT ENTIRELY.
022700     READ ASSET-FILE
022800         AT END SET WS-NO-MORE-ASSETS TO TRUE
022900     END-READ.
023000     IF WS-NO-MORE-ASSETS GO TO 110-READ-NEXT-STOCK-EXIT END-IF.
023100     IF AS-PORTFOLIO-ID NOT = WS-REQUESTED-PORTFOLIO-ID
023200             OR AS-IS-WISHLIST                                     PL-0221
023300             OR NOT AS-TYPE-STOCK
023400         GO TO 110-READ-NEXT-STOCK-EXIT
023500     END-IF.
023600     PERFORM 9000-COMPUTE-ASSET-RETURNS
023700         THRU 9000-COMPUTE-ASSET-RETURNS-EXIT.
023800     PERFORM 120-POST-TO-CATEGORY-GROUP
023900         THRU 120-POST-TO-CATEGORY-GROUP-EXIT.
024000 110-READ-NEXT-STOCK-EXIT.
024100     EXIT.
024200 120-POST-TO-CATEGORY-GROUP.
024300*    FINDS THE TABLE SLOT FOR THIS STOCK'S CATEGORY-ID, OPENING A
024400*    NEW SLOT AT THE END OF THE IN-USE RANGE THE FIRST TIME A
024500*    CATEGORY-ID IS SEEN, THEN ADDS THIS ONE STOCK'S FIGURES INTO
024600*    THE BUCKET.  PL-0261 -- REPLACES THE OLD APPROACH OF READING
024700*    ASSET-FILE ONCE PER DISTINCT CATEGORY.
024800     SET WS-CATEGORY-NOT-FOUND TO TRUE.                            PL-0261
024900     PERFORM 130-FIND-GROUP-SLOT THRU 130-FIND-GROUP-SLOT-EXIT
025000         VARYING WK-CAT-IDX FROM 1 BY 1
025100         UNTIL WK-CAT-IDX > WS-GROUP-COUNT OR WS-CATEGORY-WAS-FOUND.
025200     IF WS-CATEGORY-NOT-FOUND
025300         ADD 1 TO WS-GROUP-COUNT
025400         SET WK-CAT-IDX TO WS-GROUP-COUNT
025500         MOVE AS-STOCK-CATEGORY-ID TO WK-CAT-CATEGORY-ID (WK-CAT-IDX)
025600         MOVE ZERO TO WK-CAT-STOCK-COUNT (WK-CAT-IDX)
025700         MOVE ZERO TO WK-CAT-INVESTED-AT (WK-CAT-IDX)
025800         MOVE ZERO TO WK-CAT-CURRENT-AT  (WK-CAT-IDX)
025900     END-IF.
026000     ADD 1 TO WK-CAT-STOCK-COUNT (WK-CAT-IDX).
026100     ADD AS-INVESTED-VALUE-AT TO WK-CAT-INVESTED-AT (WK-CAT-IDX).
026200     ADD AS-CURRENT-VALUE-AT  TO WK-CAT-CURRENT-AT  (WK-CAT-IDX).
026300 120-POST-TO-CATEGORY-GROUP-EXIT.
026400     EXIT.
026500 130-FIND-GROUP-SLOT.
026600*    ONE PASS OVER THE IN-USE PORTION OF THE TABLE LOOKING FOR
026700*    A SLOT ALREADY HOLDING THIS STOCK'S CATEGORY-ID.
026800     IF WK-CAT-CATEGORY-ID (WK-CAT-IDX) = AS-STOCK-CATEGORY-ID
026900         SET WS-CATEGORY-WAS-FOUND TO TRUE
027000     END-IF.
027100 130-FIND-GROUP-SLOT-EXIT.
027200     EXIT.
027300 200-ACCUMULATE-CATEGORY.
027400*    PLACEHOLDER PARAGRAPH -- THE ACTUAL ACCUMULATION HAPPENS
027500*    IN-LINE AT 120 AS EACH STOCK IS READ (A RUNNING CONTROL
027600*    BREAK OVER A SORTED TABLE RATHER THAN A SECOND PASS).
027700*    KEPT AS ITS OWN STEP SO THE BATCH FLOW DOCUMENTATION AND
027800*    THE CODE LINE UP PARAGRAPH FOR PARAGRAPH.
027900     CONTINUE.
028000 200-ACCUMULATE-CATEGORY-EXIT.
028100     EXIT.
028200 300-COMPUTE-CATEGORY-RETURNS.
028300*    PER-BUCKET ABSOLUTE AND PERCENTAGE RETURN, SAME DIVIDE-
028400*    SCALE-4/ROUND-HALF-UP/TIMES-100 SEQUENCE AS 9000 BELOW BUT
028500*    OVER THE CATEGORY TOTALS RATHER THAN ONE ASSET.
028600     COMPUTE WK-CAT-ABS-RETURN-AT (WK-CAT-IDX) =
028700         WK-CAT-CURRENT-AT (WK-CAT-IDX) - WK-CAT-INVESTED-AT (WK-CAT-IDX).
028800     IF WK-CAT-INVESTED-AT (WK-CAT-IDX) = ZERO
028900         MOVE ZERO TO WK-CAT-PCT-RETURN-RT (WK-CAT-IDX)
029000     ELSE
029100         COMPUTE WK-CAT-PCT-RETURN-RT (WK-CAT-IDX) ROUNDED =
029200             (WK-CAT-ABS-RETURN-AT (WK-CAT-IDX)
029300                 / WK-CAT-INVESTED-AT (WK-CAT-IDX)) * 100
029400     END-IF.
029500 300-COMPUTE-CATEGORY-RETURNS-EXIT.
029600     EXIT.
029700 400-EMIT-CATEGORY-PERFORMANCE.
029800*    MOVES ONE BUCKET OUT TO THE REPORT-LINE GROUP, LOOKS UP THE
029900*    CATEGORY'S NAME (THE TABLE ONLY EVER CARRIED THE ID) AND
030000*    DISPLAYS THE LINE.  RUN ONCE PER IN-USE TABLE SLOT.
030100     MOVE WK-CAT-CATEGORY-ID (WK-CAT-IDX)   TO WK-CP-CATEGORY-ID.
030200     MOVE WK-CAT-STOCK-COUNT (WK-CAT-IDX)   TO WK-CP-STOCK-COUNT.
030300     MOVE WK-CAT-INVESTED-AT (WK-CAT-IDX)   TO WK-CP-INVESTED-AT.
030400     MOVE WK-CAT-CURRENT-AT (WK-CAT-IDX)    TO WK-CP-CURRENT-AT.
030500     MOVE WK-CAT-ABS-RETURN-AT (WK-CAT-IDX) TO WK-CP-ABS-RETURN-AT.
030600     MOVE WK-CAT-PCT-RETURN-RT (WK-CAT-IDX) TO WK-CP-PCT-RETURN-RT.
030700     MOVE SPACES TO WK-CP-CATEGORY-NAME.
030800     PERFORM 410-LOOKUP-CATEGORY-NAME
030900         THRU 410-LOOKUP-CATEGORY-NAME-EXIT.
031000     DISPLAY WK-CATEGORY-PERFORMANCE-RECORD.
031100 400-EMIT-CATEGORY-PERFORMANCE-EXIT.
031200     EXIT.
031300 410-LOOKUP-CATEGORY-NAME.
031400     MOVE WK-CAT-CATEGORY-ID (WK-CAT-IDX) TO WS-REQUESTED-CATEGORY-ID.
031500     PERFORM 420-SCAN-CATEGORY-FILE
031600         THRU 420-SCAN-CATEGORY-FILE-EXIT.
031700 410-LOOKUP-CATEGORY-NAME-EXIT.
031800     EXIT.
031900 420-SCAN-CATEGORY-FILE.
032000*    STOCK-CATEGORY-FILE HAS NO INDEX -- CLOSE AND REOPEN INPUT SO
032100*    EVERY LOOKUP SCANS FROM THE TOP OF THE FILE.  THE CATEGORY
032200*    FILE IS SMALL (A FEW HUNDRED ROWS SHOPWIDE) SO A FULL SCAN
032300*    PER BUCKET IS CHEAPER THAN BUILDING A SECOND LOOKUP TABLE.
032400     SET WS-CATEGORY-NOT-FOUND TO TRUE.
032500     CLOSE STOCK-CATEGORY-FILE.
032600     OPEN INPUT STOCK-CATEGORY-FILE.
032700     PERFORM 430-SCAN-ONE-CATEGORY THRU 430-SCAN-ONE-CATEGORY-EXIT
032800         UNTIL WS-CATEGORY-WAS-FOUND OR WS-STKC-EOF.
032900 420-SCAN-CATEGORY-FILE-EXIT.
033000     EXIT.
033100 430-SCAN-ONE-CATEGORY.
033200     READ STOCK-CATEGORY-FILE
033300         AT END SET WS-STKC-EOF TO TRUE
033400     END-READ.
033500     IF NOT WS-STKC-EOF AND SC-CATEGORY-ID = WS-REQUESTED-CATEGORY-ID
033600         SET WS-CATEGORY-WAS-FOUND TO TRUE
033700         MOVE SC-CATEGORY-NAME TO WK-CP-CATEGORY-NAME
033800     END-IF.
033900 430-SCAN-ONE-CATEGORY-EXIT.
034000     EXIT.
034100 500-SINGLE-CATEGORY-LOOKUP.
034200*    ON-LINE INQUIRY ENTRY POINT (PL-0151) -- GIVEN A CATEGORY-ID
034300*    PARM, ECHOES WHETHER THAT CATEGORY ACTUALLY APPEARED IN THIS
034400*    PORTFOLIO'S BUCKET TABLE.  DOES NOT RE-DISPLAY THE FIGURES;
034500*    400 ABOVE ALREADY DISPLAYED EVERY BUCKET ONCE.
034600     SET WS-CATEGORY-NOT-FOUND TO TRUE.
034700     PERFORM 510-SCAN-TABLE-FOR-CATEGORY
034800         THRU 510-SCAN-TABLE-FOR-CATEGORY-EXIT
034900         VARYING WK-CAT-IDX FROM 1 BY 1
035000         UNTIL WK-CAT-IDX > WS-GROUP-COUNT OR WS-CATEGORY-WAS-FOUND.
035100     IF WS-CATEGORY-NOT-FOUND
035200         DISPLAY 'CATPERF - STOCK CATEGORY NOT FOUND IN PORTFOLIO'
035300     END-IF.
035400 500-SINGLE-CATEGORY-LOOKUP-EXIT.
035500     EXIT.
035600 510-SCAN-TABLE-FOR-CATEGORY.
035700     IF WK-CAT-CATEGORY-ID (WK-CAT-IDX) = WK-REQ-CATEGORY-ID
035800         SET WS-CATEGORY-WAS-FOUND TO TRUE
035900     END-IF.
036000 510-SCAN-TABLE-FOR-CATEGORY-EXIT.
036100     EXIT.
036200 9000-COMPUTE-ASSET-RETURNS.
036300*    SHARED FORMULA -- SAME CODE APPEARS IN ASSTMNT, PORTSUM
036400*    AND GRPPERF.  INVESTED-VALUE IS ZERO FOR A WISHLIST ROW BY
036500*    DEFINITION (NOTHING HAS BEEN BOUGHT YET); OTHERWISE IT IS
036600*    QUANTITY TIMES BUY-PRICE.  CURRENT-VALUE IS ALWAYS QUANTITY
036700*    TIMES CURRENT-PRICE.  DIVIDE SCALE 4, ROUND HALF-UP, THEN
036800*    TIMES 100, GUARDED AGAINST A ZERO-INVESTED DIVIDE.
036900     IF AS-IS-WISHLIST
037000         MOVE ZERO TO AS-INVESTED-VALUE-AT
037100     ELSE
037200         COMPUTE AS-INVESTED-VALUE-AT =
037300             AS-QUANTITY-CT * AS-BUY-PRICE-AT
037400     END-IF.
037500     COMPUTE AS-CURRENT-VALUE-AT = AS-QUANTITY-CT * AS-CURRENT-PRICE-AT.
037600     COMPUTE AS-ABSOLUTE-RETURN-AT =
037700         AS-CURRENT-VALUE-AT - AS-INVESTED-VALUE-AT.
037800     IF AS-INVESTED-VALUE-AT = ZERO
037900         MOVE ZERO TO AS-PERCENTAGE-RETURN-RT
038000     ELSE
038100         COMPUTE AS-PERCENTAGE-RETURN-RT ROUNDED =
038200             (AS-ABSOLUTE-RETURN-AT / AS-INVESTED-VALUE-AT) * 100
038300     END-IF.
038400 9000-COMPUTE-ASSET-RETURNS-EXIT.
038500     EXIT.
038600 9900-WRAP-UP.
038700     CLOSE ASSET-FILE.
038800     CLOSE STOCK-CATEGORY-FILE.
038900 9900-WRAP-UP-EXIT.
039000     EXIT.
