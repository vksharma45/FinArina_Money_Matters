000100*----------------------------------------------------------
000110*RUNDATE.CPY
000120*RUN-DATE WORKING-STORAGE, SHARED ACROSS THE PORTFOLIO LEDGER
000130*BATCH SUITE.  SUPPLIES TODAY'S DATE IN CCYYMMDD FORM FOR
000140*ACTION-DATE DEFAULTING (HISTLOG) AND DUE-DATE ARITHMETIC
000150*(CCSTAT).
000160*----------------------------------------------------------
000170 01  WK-RUN-DATE-AREA.
000180     05  WK-RUN-DATE-6                PIC 9(6).
000190     05  WK-RUN-DATE-8                PIC 9(8).
000200     05  WK-RUN-DATE-8R REDEFINES WK-RUN-DATE-8.
000210         10  WK-RUN-CC                PIC 9(2).
000220         10  WK-RUN-YY                PIC 9(2).
000230         10  WK-RUN-MM                PIC 9(2).
000240         10  WK-RUN-DD                PIC 9(2).
000250     05  WK-CENTURY-WINDOW-SW         PIC X(1)   VALUE 'N'.
000260         88  WK-CENTURY-IS-19             VALUE 'N'.
000270         88  WK-CENTURY-IS-20             VALUE 'Y'.
000280     05  FILLER                       PIC X(9).
